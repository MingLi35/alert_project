000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     FRMDTSU.                                         00000200
000300 AUTHOR.         D P KOWALSKI.                                    00000300
000400 INSTALLATION.   OPERATIONS SYSTEMS - BATCH SUPPORT.              00000400
000500 DATE-WRITTEN.   09/08/1998.                                      00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       COMPANY CONFIDENTIAL.                            00000700
000800******************************************************************00000800
000900*    REMARKS.                                                     00000900
001000*    GIVEN A CCYY/MM/DD CALENDAR DATE AND A COUNT OF CALENDAR     00001000
001100*    MONTHS, RETURNS THE DATE THAT MANY MONTHS EARLIER, USING     00001100
001200*    THE SAME DAY-OF-MONTH, CLAMPED TO THE LAST DAY OF THE        00001200
001300*    TARGET MONTH WHEN THE ORIGINAL DAY DOES NOT EXIST THERE      00001300
001400*    (E.G. 31 MAR MINUS 1 MONTH = 28/29 FEB).                     00001400
001500*                                                                 00001500
001600*    COMPANION ROUTINE TO FRMDTCV - CALLERS THAT NEED A DAY       00001600
001700*    COUNT AGAINST THE RESULT SHOULD PASS IT THROUGH FRMDTCV      00001700
001800*    THEMSELVES.                                                  00001800
001900*                                                                 00001900
002000*    CHANGE LOG                                                   00002000
002100*    ----------                                                   00002100
002200*    98/09/08  DPK  ORIGINAL - REQ 3960 Y2K DATE PROJECT          CL*0100002200
002300*    98/10/02  DPK  FIXED LEAP-YEAR TEST FOR CENTURY YEARS        CL*0200002300
002400*                    (1900 NOT LEAP, 2000 IS LEAP)                 CL*0200002400
002500*    98/11/17  DPK  REQ 3960 - BAD INBOUND MONTH NOW REJECTED     CL*0300002500
002600*                    AND TRACED INSTEAD OF LOOPING THE MONTH        CL*0300002600
002700*                    ARITHMETIC ON GARBAGE                          CL*0300002700
002800*    99/01/12  DPK  Y2K - REGRESSION TESTED THROUGH YEAR 2099     CL*0400002800
002900*    02/07/30  TLM  REQ 4471 - PICKED UP BY FRAMEWORK-AGREEMENT   CL*0500002900
003000*                    ALERT BATCH FOR REMINDER-WINDOW START DATES   CL*0500003000
003100*    02/08/14  TLM  REQ 4471 - MONTHS-BACK NOW 2 DIGITS, WAS 1    CL*0600003100
003200*                    (NEED-DATA WINDOW IS 3 MONTHS)                CL*0600003200
003300*    07/03/12  TLM  REQ 4471 - ARITHMETIC TEMPS MOVED TO 77-LEVEL CL*0700003300
003400*                    SCRATCH ITEMS PER SHOP STANDARD               CL*0700003400
003500******************************************************************00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER.  IBM-370.                                       00003800
003900 OBJECT-COMPUTER.  IBM-370.                                       00003900
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004000
004100 DATA DIVISION.                                                   00004100
004200 WORKING-STORAGE SECTION.                                         00004200
004300******************************************************************00004300
004400*    CL*07 - SCRATCH ITEMS BELOW MOVED TO 77-LEVEL, SAME HABIT    00004400
004500*    OUR OTHER Y2K CONVERSION JOBS USED FOR THEIR TMP-YY /        00004500
004600*    TMP-YYYY WORK FIELDS.  SEE CHANGE LOG ABOVE.                 00004600
004700******************************************************************00004700
004800 77  WS-TOTAL-MONTHS             PIC S9(9)  COMP.                 00004800
004900 77  WS-NEW-YEAR                 PIC S9(9)  COMP.                 00004900
005000 77  WS-NEW-MONTH                PIC S9(9)  COMP.                 00005000
005100 77  WS-CENT-PART                PIC S9(9)  COMP.                 00005100
005200 77  WS-QUAD-PART                PIC S9(9)  COMP.                 00005200
005300 77  WS-QUAD-CENT-PART           PIC S9(9)  COMP.                 00005300
005400 01  WS-WORK-FIELDS.                                              00005400
005500     05  WS-MAX-DAY              PIC 9(02)  VALUE 31.             00005500
005600     05  WS-LEAP-SW              PIC X(01)  VALUE 'N'.            00005600
005700         88  WS-IS-LEAP-YEAR                VALUE 'Y'.            00005700
005800     05  WS-PARM-OK-SW           PIC X(01)  VALUE 'Y'.            00005800
005900         88  WS-PARM-OK                     VALUE 'Y'.            00005900
006000 01  WS-TRACE-FIELDS REDEFINES WS-WORK-FIELDS.                    00006000
006100     05  WS-TRACE-BYTES          PIC X(04).                       00006100
006200 01  WS-MONTH-LENGTH-TABLE.                                       00006200
006300     05  FILLER                  PIC 9(02)  VALUE 31.             00006300
006400     05  FILLER                  PIC 9(02)  VALUE 28.             00006400
006500     05  FILLER                  PIC 9(02)  VALUE 31.             00006500
006600     05  FILLER                  PIC 9(02)  VALUE 30.             00006600
006700     05  FILLER                  PIC 9(02)  VALUE 31.             00006700
006800     05  FILLER                  PIC 9(02)  VALUE 30.             00006800
006900     05  FILLER                  PIC 9(02)  VALUE 31.             00006900
007000     05  FILLER                  PIC 9(02)  VALUE 31.             00007000
007100     05  FILLER                  PIC 9(02)  VALUE 30.             00007100
007200     05  FILLER                  PIC 9(02)  VALUE 31.             00007200
007300     05  FILLER                  PIC 9(02)  VALUE 30.             00007300
007400     05  FILLER                  PIC 9(02)  VALUE 31.             00007400
007500*    WS-BAD-PARM-TRACE - HOLDS THE REJECTED DATE JUST LONG ENOUGH 00007500
007600*    TO DISPLAY IT ON THE CONSOLE FOR OPERATIONS; NOT KEPT ACROSS 00007600
007700*    CALLS.                                                       00007700
007800 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTH-TABLE.            00007800
007900     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).                  00007900
008000 01  WS-BAD-PARM-TRACE.                                           00008000
008100     05  WS-BAD-TRACE-CCYY       PIC 9(04).                       00008100
008200     05  WS-BAD-TRACE-MM         PIC 9(02).                       00008200
008300     05  WS-BAD-TRACE-BACK       PIC 9(02).                       00008300
008400 01  WS-BAD-PARM-TRACE-TXT REDEFINES WS-BAD-PARM-TRACE            00008400
008500                           PIC X(08).                             00008500
008600 LINKAGE SECTION.                                                 00008600
008700*    LINKAGE - CALLER PASSES A DATE AND A MONTHS-BACK COUNT IN,   00008700
008800*    GETS BACK THE RESULT DATE.  LK-MONTHS-BACK IS 2 DIGITS (WAS  00008800
008900*    1) SINCE REQ 4471'S WIDEST WINDOW IS 3 MONTHS - SEE CL*06.   00008900
009000 01  LK-DATE-CCYY                PIC 9(04).                       00009000
009100 01  LK-DATE-MM                  PIC 9(02).                       00009100
009200 01  LK-DATE-DD                  PIC 9(02).                       00009200
009300 01  LK-MONTHS-BACK              PIC 9(02).                       00009300
009400 01  LK-RESULT-CCYY              PIC 9(04).                       00009400
009500 01  LK-RESULT-MM                PIC 9(02).                       00009500
009600 01  LK-RESULT-DD                PIC 9(02).                       00009600
009700******************************************************************00009700
009800 PROCEDURE DIVISION USING LK-DATE-CCYY LK-DATE-MM LK-DATE-DD      00009800
009900                          LK-MONTHS-BACK                          00009900
010000                          LK-RESULT-CCYY LK-RESULT-MM             00010000
010100                          LK-RESULT-DD.                           00010100
010200******************************************************************00010200
010300******************************************************************00010300
010400*    0000-MAIN                                                    00010400
010500*    VALIDATES THE INBOUND MONTH BEFORE DOING ANY MONTH ARITHMETIC00010500
010600*    ON IT - THE SAME DEFENSIVE PATTERN THE COMPANION ROUTINE     00010600
010700*    FRMDTCV USES.  A BAD MONTH IS TRACED TO THE CONSOLE AND THE  00010700
010800*    RESULT DATE COMES BACK AS ALL ZEROS RATHER THAN LETTING      00010800
010900*    GARBAGE FLOW INTO THE MONTH-ARITHMETIC BELOW.                00010900
011000******************************************************************00011000
011100 0000-MAIN.                                                       00011100
011200*    MONTH RANGE CHECK - MUST HAPPEN BEFORE 1000-CALC-NEW-YEAR-   00011200
011300*    MONTH RUNS, SINCE THAT PARAGRAPH TRUSTS LK-DATE-MM IS 1-12.  00011300
011400     MOVE 'Y' TO WS-PARM-OK-SW.                                   00011400
011500     IF LK-DATE-MM < 1 OR > 12                                    00011500
011600         MOVE 'N' TO WS-PARM-OK-SW                                00011600
011700     END-IF.                                                      00011700
011800     IF NOT WS-PARM-OK                                            00011800
011900         MOVE LK-DATE-CCYY   TO WS-BAD-TRACE-CCYY                 00011900
012000         MOVE LK-DATE-MM     TO WS-BAD-TRACE-MM                   00012000
012100         MOVE LK-MONTHS-BACK TO WS-BAD-TRACE-BACK                 00012100
012200         DISPLAY 'FRMDTSU - BAD DATE PARAMETER REJECTED - '       00012200
012300                 WS-BAD-TRACE-CCYY '-' WS-BAD-TRACE-MM            00012300
012400                 ' BACK ' WS-BAD-TRACE-BACK                       00012400
012500         MOVE ZERO TO LK-RESULT-CCYY LK-RESULT-MM LK-RESULT-DD    00012500
012600*    GOOD PARAMETER PATH - WORK OUT THE NEW YEAR/MONTH FIRST (1000),00012600
012700*    THEN WHETHER THE NEW YEAR IS LEAP (2000), THEN CLAMP THE DAY 00012700
012800*    OF MONTH TO WHATEVER THE TARGET MONTH ACTUALLY HAS (3000).   00012800
012900     ELSE                                                         00012900
013000         PERFORM 1000-CALC-NEW-YEAR-MONTH THRU 1000-EXIT          00013000
013100         PERFORM 2000-CALC-LEAP-YEAR THRU 2000-EXIT               00013100
013200         PERFORM 3000-CLAMP-DAY THRU 3000-EXIT                    00013200
013300         MOVE WS-NEW-YEAR  TO LK-RESULT-CCYY                      00013300
013400         MOVE WS-NEW-MONTH TO LK-RESULT-MM                        00013400
013500     END-IF.                                                      00013500
013600     GOBACK.                                                      00013600
013700******************************************************************00013700
013800 1000-CALC-NEW-YEAR-MONTH.                                        00013800
013900*    TOTAL-MONTHS TRICK - CONVERTS THE DATE TO A SINGLE ZERO-BASED00013900
014000*    MONTH COUNTER (YEAR*12+MONTH-1) SO SUBTRACTING MONTHS-BACK IS00014000
014100*    PLAIN INTEGER SUBTRACTION WITH NO YEAR-BORROW LOGIC NEEDED - 00014100
014200*    THE DIVIDE/REMAINDER BELOW SPLITS IT BACK INTO YEAR AND MONTH.00014200
014300     COMPUTE WS-TOTAL-MONTHS =                                    00014300
014400         (LK-DATE-CCYY * 12) + (LK-DATE-MM - 1) - LK-MONTHS-BACK. 00014400
014500     COMPUTE WS-NEW-YEAR  = WS-TOTAL-MONTHS / 12.                 00014500
014600     COMPUTE WS-NEW-MONTH = WS-TOTAL-MONTHS -                     00014600
014700                            (WS-NEW-YEAR * 12) + 1.               00014700
014800     1000-EXIT.                                                   00014800
014900         EXIT.                                                    00014900
015000******************************************************************00015000
015100*    2000-CALC-LEAP-YEAR                                          00015100
015200*    DIVISIBLE BY 400 = LEAP; ELSE DIVISIBLE BY 100 = NOT LEAP;   00015200
015300*    ELSE DIVISIBLE BY 4 = LEAP; ELSE NOT LEAP.                   00015300
015400******************************************************************00015400
015500 2000-CALC-LEAP-YEAR.                                             00015500
015600*    SAME 400/100/4 LEAP-YEAR TEST AS THE COMPANION ROUTINE       00015600
015700*    FRMDTCV - TESTED AGAINST THE *NEW* (RESULT) YEAR, NOT THE    00015700
015800*    CALLER'S ORIGINAL YEAR, SINCE THAT IS THE YEAR THE CLAMPED   00015800
015900*    DAY IN 3000-CLAMP-DAY HAS TO BE VALID IN.                    00015900
016000     MOVE 'N' TO WS-LEAP-SW.                                      00016000
016100     COMPUTE WS-QUAD-PART =                                       00016100
016200         WS-NEW-YEAR - ((WS-NEW-YEAR / 4) * 4).                   00016200
016300     COMPUTE WS-CENT-PART =                                       00016300
016400         WS-NEW-YEAR - ((WS-NEW-YEAR / 100) * 100).               00016400
016500     COMPUTE WS-QUAD-CENT-PART =                                  00016500
016600         WS-NEW-YEAR - ((WS-NEW-YEAR / 400) * 400).               00016600
016700*    REMAINDER ZERO ON 400 MEANS LEAP, NO FURTHER TEST NEEDED.    00016700
016800     IF WS-QUAD-CENT-PART = 0                                     00016800
016900         MOVE 'Y' TO WS-LEAP-SW                                   00016900
017000     ELSE                                                         00017000
017100*    REMAINDER ZERO ON 100 (BUT NOT 400) MEANS A CENTURY YEAR     00017100
017200*    THAT IS NOT LEAP.                                            00017200
017300         IF WS-CENT-PART = 0                                      00017300
017400             MOVE 'N' TO WS-LEAP-SW                               00017400
017500         ELSE                                                     00017500
017600*    NOT A CENTURY YEAR - FALL BACK TO THE PLAIN DIVISIBLE-BY-4   00017600
017700*    TEST.                                                        00017700
017800             IF WS-QUAD-PART = 0                                  00017800
017900                 MOVE 'Y' TO WS-LEAP-SW                           00017900
018000             END-IF                                               00018000
018100         END-IF                                                   00018100
018200     END-IF.                                                      00018200
018300     2000-EXIT.                                                   00018300
018400         EXIT.                                                    00018400
018500******************************************************************00018500
018600 3000-CLAMP-DAY.                                                  00018600
018700*    31 MAR MINUS 1 MONTH LANDS ON 28 OR 29 FEB, NOT A NON-       00018700
018800*    EXISTENT 31 FEB - THIS PARAGRAPH IS WHAT ENFORCES THAT.      00018800
018900     MOVE WS-MONTH-LEN(WS-NEW-MONTH) TO WS-MAX-DAY.               00018900
019000     IF WS-NEW-MONTH = 2 AND WS-IS-LEAP-YEAR                      00019000
019100         MOVE 29 TO WS-MAX-DAY                                    00019100
019200     END-IF.                                                      00019200
019300*    ORIGINAL DAY DOESN'T EXIST IN THE TARGET MONTH - CLAMP DOWN  00019300
019400*    TO THE TARGET MONTH'S LAST DAY INSTEAD OF OVERFLOWING IT.    00019400
019500     IF LK-DATE-DD > WS-MAX-DAY                                   00019500
019600         MOVE WS-MAX-DAY TO LK-RESULT-DD                          00019600
019700     ELSE                                                         00019700
019800         MOVE LK-DATE-DD TO LK-RESULT-DD                          00019800
019900     END-IF.                                                      00019900
020000     3000-EXIT.                                                   00020000
020100         EXIT.                                                    00020100
