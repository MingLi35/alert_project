000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     FRMRPT.                                          00000200
000300 AUTHOR.         T L MASON.                                       00000300
000400 INSTALLATION.   OPERATIONS SYSTEMS - PROJECT OFFICE SUPPORT.     00000400
000500 DATE-WRITTEN.   07/25/2002.                                      00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       COMPANY CONFIDENTIAL.                            00000700
000800******************************************************************00000800
000900*    REMARKS.                                                     00000900
001000*    WRITES THE PROGRESS-REMINDER REPORT FOR THE FRAMEWORK-       00001000
001100*    AGREEMENT DEADLINE ALERT BATCH (REQ 4471).  CALLED BY        00001100
001200*    FRMALRT AFTER FRMANLZ HAS FILTERED, CLASSIFIED AND SORTED    00001200
001300*    THE AGREEMENT TABLE.  THIS PROGRAM OPENS, WRITES AND         00001300
001400*    CLOSES THE REPORT FILE - IT IS NOT SHARED WITH THE CALLER.   00001400
001500*                                                                 00001500
001600*    SECTIONS, IN ORDER -                                         00001600
001700*        HEADING            - TITLE AND RUN DATE                  00001700
001800*        REMINDER LISTS     - ONE PER STAGE, SKIPPED IF EMPTY,    00001800
001900*                              "ALL CLEAR" LINE IF ALL FOUR EMPTY 00001900
002000*        AGREEMENT TABLE    - ONE LINE PER KEPT ENTRY, IN THE     00002000
002100*                              ORDER FRMANLZ SORTED THEM INTO     00002100
002200*        STATISTICS         - TOTAL / COMPLETED / URGENT COUNTS   00002200
002300*                                                                 00002300
002400*    CHANGE LOG                                                   00002400
002500*    ----------                                                   00002500
002600*    02/07/25  TLM  ORIGINAL - REQ 4471                           CL*0100002600
002700*    02/07/31  TLM  REQ 4471 - ADDED ROW FLAG COLUMN SO SUPERVISOR CL*0200002700
002800*                    DOESN'T HAVE TO CROSS-CHECK THE URGENCY       CL*0200002800
002900*                    LABEL AGAINST THE PROGRESS TEXT BY EYE        CL*0200002900
003000*    02/08/06  TLM  REQ 4471 - EMPTY-TABLE CASE NO LONGER PRINTS  CL*0300003000
003100*                    A BLANK BODY - NOW PRINTS AN EXPLICIT NOTICE  CL*0300003100
003200*    05/11/03  BTW  REQ 5060 - NO LOGIC CHANGE, RECOMPILED FOR    CL*0400003200
003300*                    NEW TABLE SIZE IN FRMAGMT/FRMNAML             CL*0400003300
003400*    05/12/15  TLM  REQ 5060 - ROW-FLAG "COMPLETED" TEST PUT BACK CL*0500003400
003500*                    TO SUBSTRING MATCH ON CURRENT-PROGRESS PER    CL*0500003500
003600*                    PROJECT OFFICE - SORT STAYS EXACT-MATCH       CL*0500003600
003700*    07/03/25  TLM  REQ 4471 - LIST/KEEP SUBSCRIPTS AND THE       CL*0600003700
003800*                    ROW TALLY MOVED TO 77-LEVEL SCRATCH ITEMS     CL*0600003800
003900*                    PER SHOP STANDARD                             CL*0600003900
004000*    07/04/02  TLM  REQ 4471 - REMINDER SECTIONS WERE PRINTING A   CL*0700004000
004100*                    SHORT LABEL AND ONE BARE NAME PER LINE.       CL*0700004100
004200*                    CHANGED TO THE FULL CAPTION SENTENCE PLUS ONE CL*0700004200
004300*                    "@name, @name" LINE PER STAGE, PER PROJECT    CL*0700004300
004400*                    OFFICE - SAME STRING TECHNIQUE FRMALRT USES   CL*0700004400
004500*                    FOR ITS CONSOLE SUMMARY.  WIDENED CAPTION AND CL*0700004500
004600*                    NAME LINE LAYOUTS AND ADDED WS-NAME-PTR.      CL*0700004600
004700******************************************************************00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.  IBM-370.                                       00005000
005100 OBJECT-COMPUTER.  IBM-370.                                       00005100
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT REPORT-FILE  ASSIGN TO ALRTRPT                        00005500
005600            FILE STATUS  IS  WS-REPORT-STATUS.                    00005600
005700******************************************************************00005700
005800 DATA DIVISION.                                                   00005800
005900 FILE SECTION.                                                    00005900
006000 FD  REPORT-FILE                                                  00006000
006100     RECORDING MODE IS F.                                         00006100
006200 01  REPORT-RECORD               PIC X(132).                      00006200
006300******************************************************************00006300
006400 WORKING-STORAGE SECTION.                                         00006400
006500*    WS-FIELDS - SWITCHES AND WORK AREAS FOR ONE REPORT RUN.  NONE OF00006500
006600*    THIS CARRIES ACROSS RUNS - THE PROGRAM OPENS, WRITES AND CLOSES00006600
006700*    THE REPORT FILE IN A SINGLE CALL FROM FRMALRT.               00006700
006800 01  WS-FIELDS.                                                   00006800
006900     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00006900
007000     05  WS-ANY-REMINDER-SW      PIC X(01) VALUE 'N'.             00007000
007100         88  WS-ANY-REMINDER               VALUE 'Y'.             00007100
007200     05  WS-COMPLETED-COUNT      PIC 9(06) COMP  VALUE ZERO.      00007200
007300     05  WS-URGENT-COUNT         PIC 9(06) COMP  VALUE ZERO.      00007300
007400     05  WS-URGENCY-TEXT         PIC X(08) VALUE SPACES.          00007400
007500     05  WS-EXPIRY-DISPLAY       PIC X(10) VALUE SPACES.          00007500
007600     05  WS-APPR-DISPLAY         PIC X(10) VALUE SPACES.          00007600
007700     05  WS-ROW-FLAG             PIC X(04) VALUE SPACES.          00007700
007800     05  FILLER                  PIC X(08) VALUE SPACES.          00007800
007900******************************************************************00007900
008000*    CL*06 - SUBSCRIPTS/TALLY BELOW MOVED TO 77-LEVEL SCRATCH     00008000
008100*    ITEMS PER SHOP STANDARD - SEE CHANGE LOG ABOVE.              00008100
008200******************************************************************00008200
008300 77  WS-LIST-IX              PIC 9(04) COMP  VALUE ZERO.          00008300
008400 77  WS-KEEP-IX              PIC 9(04) COMP  VALUE ZERO.          00008400
008500 77  WS-TALLY-DONE           PIC 9(02) COMP  VALUE ZERO.          00008500
008600 77  WS-NAME-PTR             PIC 9(04) COMP  VALUE ZERO.          00008600
008700******************************************************************00008700
008800*    REPORT LINE LAYOUTS - FOLLOWS OUR USUAL PRINT-LINE HOUSE     00008800
008900*    STYLE (HEADER/CAPTION/DETAIL GROUPS, FILLER-PADDED TO WIDTH) 00008900
009000******************************************************************00009000
009100*    RPT-HEADER1 - TITLE LINE PLUS RUN DATE.  PRINTED ONCE, AFTER PAGE00009100
009200*    EJECT, AT THE TOP OF THE REPORT.  RUN DATE COMES FROM THE    00009200
009300*    CALLER (LK-TODAY-*), NOT FROM THE SYSTEM CLOCK, SO THE REPORT00009300
009400*    ALWAYS SHOWS THE BUSINESS DATE THE BATCH RAN AGAINST.        00009400
009500 01  RPT-HEADER1.                                                 00009500
009600     05  FILLER                  PIC X(30)                        00009600
009700             VALUE '人月框架协议进度提醒报表'.                                00009700
009800     05  FILLER                  PIC X(12) VALUE '  运行日期: '.      00009800
009900     05  RPT-HDR-CCYY            PIC 9(04).                       00009900
010000     05  FILLER                  PIC X(01) VALUE '-'.             00010000
010100     05  RPT-HDR-MM              PIC 99.                          00010100
010200     05  FILLER                  PIC X(01) VALUE '-'.             00010200
010300     05  RPT-HDR-DD              PIC 99.                          00010300
010400     05  FILLER                  PIC X(75) VALUE SPACES.          00010400
010500 01  RPT-CAPTION-LINE.                                            00010500
010600*    CL*07 - WIDENED TO CARRY THE FULL SPEC CAPTION SENTENCE,     00010600
010700*    NOT JUST THE OLD SHORT LABEL.  SEE CHANGE LOG ABOVE.         00010700
010800     05  RPT-CAPTION-TEXT        PIC X(60) VALUE SPACES.          00010800
010900     05  FILLER                  PIC X(72) VALUE SPACES.          00010900
011000 01  RPT-NAME-LINE.                                               00011000
011100*    CL*07 - WIDENED SO ONE LINE CAN CARRY THE WHOLE COMMA-JOINED 00011100
011200*    "@name, @name, ..." STRING FOR THE STAGE, SAME AS THE        00011200
011300*    CONSOLE-SUMMARY LINE IN FRMALRT.                             00011300
011400     05  FILLER                  PIC X(04) VALUE SPACES.          00011400
011500     05  RPT-NAME-TEXT           PIC X(120) VALUE SPACES.         00011500
011600     05  FILLER                  PIC X(08) VALUE SPACES.          00011600
011700*    RPT-ALL-CLEAR-LINE - PRINTED ONLY WHEN ALL FOUR REMINDER STAGES00011700
011800*    ARE EMPTY - SEE 2000-WRITE-REMINDERS.                        00011800
011900 01  RPT-ALL-CLEAR-LINE.                                          00011900
012000     05  FILLER                  PIC X(30)                        00012000
012100             VALUE '所有事项正常，无需提醒。'.                                00012100
012200     05  FILLER                  PIC X(102) VALUE SPACES.         00012200
012300*    RPT-TABLE-HDR1 - SECTION TITLE FOR THE AGREEMENT DETAIL TABLE.00012300
012400*    ALWAYS PRINTED, EVEN WHEN THE TABLE ITSELF IS EMPTY.         00012400
012500 01  RPT-TABLE-HDR1.                                              00012500
012600     05  FILLER                  PIC X(30)                        00012600
012700             VALUE '协议明细（按提醒优先级排序）'.                              00012700
012800     05  FILLER                  PIC X(102) VALUE SPACES.         00012800
012900*    RPT-TABLE-HDR2 - COLUMN HEADINGS.  WIDTHS AND SPACING MUST LINE00012900
013000*    UP COLUMN-FOR-COLUMN WITH RPT-TABLE-DETAIL BELOW OR THE PRINTED00013000
013100*    REPORT DRIFTS OUT OF ALIGNMENT - CHECK BOTH GROUPS TOGETHER  00013100
013200*    WHEN CHANGING EITHER ONE.                                    00013200
013300 01  RPT-TABLE-HDR2.                                              00013300
013400     05  FILLER                  PIC X(04) VALUE '编号'.            00013400
013500     05  FILLER                  PIC X(01) VALUE SPACES.          00013500
013600     05  FILLER                  PIC X(30) VALUE '系统名称'.          00013600
013700     05  FILLER                  PIC X(01) VALUE SPACES.          00013700
013800     05  FILLER                  PIC X(12) VALUE '责任人'.           00013800
013900     05  FILLER                  PIC X(01) VALUE SPACES.          00013900
014000     05  FILLER                  PIC X(16) VALUE '当前进度'.          00014000
014100     05  FILLER                  PIC X(01) VALUE SPACES.          00014100
014200     05  FILLER                  PIC X(10) VALUE '上期到期日'.         00014200
014300     05  FILLER                  PIC X(01) VALUE SPACES.          00014300
014400     05  FILLER                  PIC X(10) VALUE '计划事财权'.         00014400
014500     05  FILLER                  PIC X(01) VALUE SPACES.          00014500
014600     05  FILLER                  PIC X(08) VALUE '紧急程度'.          00014600
014700     05  FILLER                  PIC X(01) VALUE SPACES.          00014700
014800     05  FILLER                  PIC X(04) VALUE '标记'.            00014800
014900     05  FILLER                  PIC X(30) VALUE SPACES.          00014900
015000*    RPT-TABLE-DETAIL - ONE LINE PER KEPT AGREEMENT.  FIELD ORDER AND00015000
015100*    WIDTH MATCH RPT-TABLE-HDR2 ABOVE.  RPT-DTL-FLAG CARRIES THE ROW00015100
015200*    FLAG SET BY 3140-SET-ROW-FLAG SO THE READER DOES NOT HAVE TO 00015200
015300*    CROSS-CHECK THE URGENCY COLUMN AGAINST THE PROGRESS TEXT BY EYE.00015300
015400 01  RPT-TABLE-DETAIL.                                            00015400
015500     05  RPT-DTL-ID              PIC 9(04).                       00015500
015600     05  FILLER                  PIC X(01) VALUE SPACES.          00015600
015700     05  RPT-DTL-SYSTEM-NAME     PIC X(30).                       00015700
015800     05  FILLER                  PIC X(01) VALUE SPACES.          00015800
015900     05  RPT-DTL-PERSON          PIC X(12).                       00015900
016000     05  FILLER                  PIC X(01) VALUE SPACES.          00016000
016100     05  RPT-DTL-PROGRESS        PIC X(16).                       00016100
016200     05  FILLER                  PIC X(01) VALUE SPACES.          00016200
016300     05  RPT-DTL-EXPIRY          PIC X(10).                       00016300
016400     05  FILLER                  PIC X(01) VALUE SPACES.          00016400
016500     05  RPT-DTL-APPR            PIC X(10).                       00016500
016600     05  FILLER                  PIC X(01) VALUE SPACES.          00016600
016700     05  RPT-DTL-URGENCY         PIC X(08).                       00016700
016800     05  FILLER                  PIC X(01) VALUE SPACES.          00016800
016900     05  RPT-DTL-FLAG            PIC X(04).                       00016900
017000     05  FILLER                  PIC X(30) VALUE SPACES.          00017000
017100*    RPT-NO-RECORDS-LINE - PRINTED IN PLACE OF THE DETAIL BODY WHEN00017100
017200*    LK-KEEP-COUNT IS ZERO - SEE CL*03 IN THE CHANGE LOG ABOVE.   00017200
017300 01  RPT-NO-RECORDS-LINE.                                         00017300
017400     05  FILLER                  PIC X(30)                        00017400
017500             VALUE '本期没有符合条件的协议记录。'.                              00017500
017600     05  FILLER                  PIC X(102) VALUE SPACES.         00017600
017700*    RPT-STATS-HDR - SECTION TITLE FOR THE CLOSING COUNTS.        00017700
017800*    ALWAYS THE LAST THING WRITTEN BEFORE CLOSE REPORT-FILE.      00017800
017900 01  RPT-STATS-HDR.                                               00017900
018000     05  FILLER                  PIC X(20) VALUE '统计汇总'.          00018000
018100     05  FILLER                  PIC X(112) VALUE SPACES.         00018100
018200*    RPT-STATS-LINE - TOTAL / COMPLETED / URGENT COUNTS, ZERO-    00018200
018300*    SUPPRESSED WITH COMMA INSERTION (PIC ZZZ,ZZ9) SAME AS EVERY  00018300
018400*    OTHER COUNT FIELD THIS SHOP PRINTS ON A SUMMARY LINE.        00018400
018500 01  RPT-STATS-LINE.                                              00018500
018600     05  FILLER                  PIC X(14) VALUE '协议总数：'.         00018600
018700     05  RPT-STAT-TOTAL          PIC ZZZ,ZZ9.                     00018700
018800     05  FILLER                  PIC X(06) VALUE SPACES.          00018800
018900     05  FILLER                  PIC X(14) VALUE '已完成：'.          00018900
019000     05  RPT-STAT-COMPLETE       PIC ZZZ,ZZ9.                     00019000
019100     05  FILLER                  PIC X(06) VALUE SPACES.          00019100
019200     05  FILLER                  PIC X(14) VALUE '紧急事项：'.         00019200
019300     05  RPT-STAT-URGENT         PIC ZZZ,ZZ9.                     00019300
019400     05  FILLER                  PIC X(58) VALUE SPACES.          00019400
019500*    RPT-LEGEND-LINE - RESTATES THE URGENCY-DAY BREAKS SO THE READER00019500
019600*    DOES NOT HAVE TO GO LOOK THEM UP - MUST BE KEPT IN STEP WITH 00019600
019700*    WHATEVER DAY BOUNDARIES FRMANLZ USES TO SET LK-KEEP-ALERT-LEVEL,00019700
019800*    OR THE LEGEND WILL LIE ABOUT WHAT THE URGENCY COLUMN MEANS.  00019800
019900 01  RPT-LEGEND-LINE.                                             00019900
020000     05  FILLER                  PIC X(90)                        00020000
020100         VALUE '紧急程度: 1-7天=非常紧急 8-14天=紧急 15-30天=中'                00020100
020200                 '等 31-90天=一般 90天以上=较低'.                          00020200
020300     05  FILLER                  PIC X(42) VALUE SPACES.          00020300
020400******************************************************************00020400
020500*    LINKAGE SECTION - EVERYTHING THIS PROGRAM NEEDS COMES IN FROM00020500
020600*    FRMALRT ON ONE CALL: TODAY'S DATE FOR THE HEADER, THE KEPT- 00020600
020700*    AGREEMENT TABLE (ALREADY FILTERED, CLASSIFIED AND SORTED BY  00020700
020800*    FRMANLZ) FOR THE DETAIL SECTION, AND THE FOUR REMINDER NAME  00020800
020900*    LISTS FOR THE REMINDER SECTIONS.  THIS PROGRAM DOES NOT OWN OR00020900
021000*    MODIFY ANY OF IT - READ ONLY, PRINT ONLY.                    00021000
021100 LINKAGE SECTION.                                                 00021100
021200 01  LK-TODAY-CCYY               PIC 9(04).                       00021200
021300 01  LK-TODAY-MM                 PIC 9(02).                       00021300
021400 01  LK-TODAY-DD                 PIC 9(02).                       00021400
021500 01  LK-KEEP-COUNT               PIC 9(04) COMP.                  00021500
021600 01  LK-KEEP-TABLE.                                               00021600
021700     05  LK-KEEP-ENTRY OCCURS 1000 TIMES                          00021700
021800                       INDEXED BY LK-KEEP-NX.                     00021800
021900         COPY FRMAGMT REPLACING ==:TAG:== BY ==LK-KEEP==.         00021900
022000 01  LK-DATA-NAMES.                                               00022000
022100     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-DATA==.             00022100
022200 01  LK-APPR-NAMES.                                               00022200
022300     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-APPR==.             00022300
022400 01  LK-PURCH-NAMES.                                              00022400
022500     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-PURCH==.            00022500
022600 01  LK-SEAL-NAMES.                                               00022600
022700     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-SEAL==.             00022700
022800******************************************************************00022800
022900 PROCEDURE DIVISION USING LK-TODAY-CCYY LK-TODAY-MM LK-TODAY-DD   00022900
023000                          LK-KEEP-COUNT LK-KEEP-TABLE             00023000
023100                          LK-DATA-NAMES LK-APPR-NAMES             00023100
023200                          LK-PURCH-NAMES LK-SEAL-NAMES.           00023200
023300******************************************************************00023300
023400******************************************************************00023400
023500*    0000-MAIN                                                    00023500
023600*    DRIVES THE REPORT TOP TO BOTTOM IN FIXED ORDER - HEADING, THEN00023600
023700*    REMINDERS, THEN THE AGREEMENT TABLE, THEN THE CLOSING COUNTS.00023700
023800*    THE REPORT FILE IS OPENED AND CLOSED HERE AND NOWHERE ELSE IN00023800
023900*    THIS PROGRAM - NONE OF THE LOWER PARAGRAPHS TOUCH OPEN/CLOSE.00023900
024000******************************************************************00024000
024100 0000-MAIN.                                                       00024100
024200     OPEN OUTPUT REPORT-FILE.                                     00024200
024300*    SECTION 1 OF 4 - TITLE AND RUN DATE.                         00024300
024400     PERFORM 1000-WRITE-HEADING THRU 1000-EXIT.                   00024400
024500     PERFORM 2000-WRITE-REMINDERS THRU 2000-EXIT.                 00024500
024600     PERFORM 3000-WRITE-TABLE THRU 3000-EXIT.                     00024600
024700     PERFORM 4000-WRITE-STATISTICS THRU 4000-EXIT.                00024700
024800     CLOSE REPORT-FILE.                                           00024800
024900     GOBACK.                                                      00024900
025000******************************************************************00025000
025100******************************************************************00025100
025200*    1000-WRITE-HEADING                                           00025200
025300*    AFTER PAGE FORCES A FRESH PAGE FOR THE HEADER EVEN IF THE    00025300
025400*    CARRIER HAS SOMETHING LEFT OVER FROM A PRIOR JOB STEP.       00025400
025500******************************************************************00025500
025600 1000-WRITE-HEADING.                                              00025600
025700     MOVE LK-TODAY-CCYY TO RPT-HDR-CCYY.                          00025700
025800     MOVE LK-TODAY-MM   TO RPT-HDR-MM.                            00025800
025900     MOVE LK-TODAY-DD   TO RPT-HDR-DD.                            00025900
026000*    DATE FIELDS MOVE STRAIGHT ACROSS - NO EDITING NEEDED, THE    00026000
026100*    HEADER PICTURE CLAUSES ARE ALREADY NUMERIC DISPLAY.          00026100
026200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00026200
026300     1000-EXIT.                                                   00026300
026400         EXIT.                                                    00026400
026500******************************************************************00026500
026600*    2000-WRITE-REMINDERS                                         00026600
026700*    FOUR REMINDER SECTIONS, ONE PER PROJECT-OFFICE STAGE.  PER   00026700
026800*    THE PROJECT OFFICE SPEC EACH NON-EMPTY STAGE PRINTS ITS OWN  00026800
026900*    FIXED CAPTION SENTENCE (NOT JUST A SHORT LABEL) FOLLOWED BY  00026900
027000*    ONE LINE OF "@name, @name, ..." ENTRIES - THE SAME "@" PLUS  00027000
027100*    COMMA-JOIN TECHNIQUE FRMALRT ALREADY USES FOR ITS CONSOLE    00027100
027200*    SUMMARY LINES (SEE FRMALRT 0910-0941).  A STAGE WITH NO      00027200
027300*    NAMES PRINTS NEITHER ITS CAPTION NOR A NAME LINE AT ALL - IT 00027300
027400*    IS SIMPLY SKIPPED, NOT PRINTED WITH AN EMPTY LIST.           00027400
027500*    IF ALL FOUR STAGES ARE EMPTY, PRINT ONE ALL-CLEAR LINE.      00027500
027600******************************************************************00027600
027700 2000-WRITE-REMINDERS.                                            00027700
027800     MOVE 'N' TO WS-ANY-REMINDER-SW.                              00027800
027900*    NEED-DATA STAGE - "PLEASE TIDY UP THE PM-AGREEMENT PAPERWORK"00027900
028000     IF LK-DATA-NAME-COUNT > 0                                    00028000
028100         MOVE 'Y' TO WS-ANY-REMINDER-SW                           00028100
028200         MOVE '以下同事请及时整理人月框架协议资料：'                                00028200
028300             TO RPT-CAPTION-TEXT                                  00028300
028400         WRITE REPORT-RECORD FROM RPT-CAPTION-LINE AFTER 2        00028400
028500         PERFORM 2010-WRITE-DATA-NAME THRU 2010-EXIT              00028500
028600     END-IF.                                                      00028600
028700*    NEED-APPROVAL STAGE - "PLEASE FINISH THE FINANCE APPROVAL"   00028700
028800     IF LK-APPR-NAME-COUNT > 0                                    00028800
028900         MOVE 'Y' TO WS-ANY-REMINDER-SW                           00028900
029000         MOVE '以下同事请及时完成事财权审批：'                                   00029000
029100             TO RPT-CAPTION-TEXT                                  00029100
029200         WRITE REPORT-RECORD FROM RPT-CAPTION-LINE AFTER 2        00029200
029300         PERFORM 2020-WRITE-APPR-NAME THRU 2020-EXIT              00029300
029400     END-IF.                                                      00029400
029500*    NEED-PURCHASE STAGE - "PLEASE FINISH THE CONTRACT PURCHASE"  00029500
029600     IF LK-PURCH-NAME-COUNT > 0                                   00029600
029700         MOVE 'Y' TO WS-ANY-REMINDER-SW                           00029700
029800         MOVE '以下同事请及时完成合同采购：'                                    00029800
029900             TO RPT-CAPTION-TEXT                                  00029900
030000         WRITE REPORT-RECORD FROM RPT-CAPTION-LINE AFTER 2        00030000
030100         PERFORM 2030-WRITE-PURCH-NAME THRU 2030-EXIT             00030100
030200     END-IF.                                                      00030200
030300*    NEED-SEAL STAGE - "PLEASE FINISH THE CONTRACT SEAL/CHOP"     00030300
030400     IF LK-SEAL-NAME-COUNT > 0                                    00030400
030500         MOVE 'Y' TO WS-ANY-REMINDER-SW                           00030500
030600         MOVE '以下同事请及时完成合同用印：'                                    00030600
030700             TO RPT-CAPTION-TEXT                                  00030700
030800         WRITE REPORT-RECORD FROM RPT-CAPTION-LINE AFTER 2        00030800
030900         PERFORM 2040-WRITE-SEAL-NAME THRU 2040-EXIT              00030900
031000     END-IF.                                                      00031000
031100*    NOTHING OUTSTANDING ON ANY OF THE FOUR STAGES - ONE-LINE     00031100
031200*    ALL-CLEAR NOTICE INSTEAD OF FOUR EMPTY SECTIONS.             00031200
031300     IF NOT WS-ANY-REMINDER                                       00031300
031400         WRITE REPORT-RECORD FROM RPT-ALL-CLEAR-LINE AFTER 2      00031400
031500     END-IF.                                                      00031500
031600 2000-EXIT.                                                       00031600
031700     EXIT.                                                        00031700
031800******************************************************************00031800
031900*    2010/2020/2030/2040-WRITE-*-NAME                             00031900
032000*    BUILDS ONE PRINT LINE OF "@name, @name, ..." FOR THE STAGE   00032000
032100*    (CALLED ONLY WHEN THE STAGE'S COUNT IS > 0) THEN WRITES IT.  00032100
032200*    2011/2021/2031/2041 DO THE ACTUAL STRING-AND-POINTER WORK,   00032200
032300*    ONE PER NAME, VARYING WS-LIST-IX OVER THE STAGE'S TABLE - THE00032300
032400*    SAME STRING TECHNIQUE FRMALRT USES FOR ITS CONSOLE SUMMARY.  00032400
032500******************************************************************00032500
032600 2010-WRITE-DATA-NAME.                                            00032600
032700     MOVE SPACES TO RPT-NAME-TEXT.                                00032700
032800     MOVE 1 TO WS-NAME-PTR.                                       00032800
032900     PERFORM 2011-APPEND-DATA-NAME THRU 2011-EXIT                 00032900
033000         VARYING WS-LIST-IX FROM 1 BY 1                           00033000
033100         UNTIL WS-LIST-IX > LK-DATA-NAME-COUNT.                   00033100
033200     WRITE REPORT-RECORD FROM RPT-NAME-LINE.                      00033200
033300     2010-EXIT.                                                   00033300
033400         EXIT.                                                    00033400
033500 2011-APPEND-DATA-NAME.                                           00033500
033600     STRING '@' DELIMITED SIZE                                    00033600
033700            LK-DATA-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE     00033700
033800            INTO RPT-NAME-TEXT                                    00033800
033900            WITH POINTER WS-NAME-PTR.                             00033900
034000     IF WS-LIST-IX < LK-DATA-NAME-COUNT                           00034000
034100         STRING ', ' DELIMITED SIZE                               00034100
034200                INTO RPT-NAME-TEXT                                00034200
034300                WITH POINTER WS-NAME-PTR                          00034300
034400     END-IF.                                                      00034400
034500     2011-EXIT.                                                   00034500
034600         EXIT.                                                    00034600
034700 2020-WRITE-APPR-NAME.                                            00034700
034800     MOVE SPACES TO RPT-NAME-TEXT.                                00034800
034900     MOVE 1 TO WS-NAME-PTR.                                       00034900
035000     PERFORM 2021-APPEND-APPR-NAME THRU 2021-EXIT                 00035000
035100         VARYING WS-LIST-IX FROM 1 BY 1                           00035100
035200         UNTIL WS-LIST-IX > LK-APPR-NAME-COUNT.                   00035200
035300     WRITE REPORT-RECORD FROM RPT-NAME-LINE.                      00035300
035400     2020-EXIT.                                                   00035400
035500         EXIT.                                                    00035500
035600 2021-APPEND-APPR-NAME.                                           00035600
035700     STRING '@' DELIMITED SIZE                                    00035700
035800            LK-APPR-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE     00035800
035900            INTO RPT-NAME-TEXT                                    00035900
036000            WITH POINTER WS-NAME-PTR.                             00036000
036100     IF WS-LIST-IX < LK-APPR-NAME-COUNT                           00036100
036200         STRING ', ' DELIMITED SIZE                               00036200
036300                INTO RPT-NAME-TEXT                                00036300
036400                WITH POINTER WS-NAME-PTR                          00036400
036500     END-IF.                                                      00036500
036600     2021-EXIT.                                                   00036600
036700         EXIT.                                                    00036700
036800 2030-WRITE-PURCH-NAME.                                           00036800
036900     MOVE SPACES TO RPT-NAME-TEXT.                                00036900
037000     MOVE 1 TO WS-NAME-PTR.                                       00037000
037100     PERFORM 2031-APPEND-PURCH-NAME THRU 2031-EXIT                00037100
037200         VARYING WS-LIST-IX FROM 1 BY 1                           00037200
037300         UNTIL WS-LIST-IX > LK-PURCH-NAME-COUNT.                  00037300
037400     WRITE REPORT-RECORD FROM RPT-NAME-LINE.                      00037400
037500     2030-EXIT.                                                   00037500
037600         EXIT.                                                    00037600
037700 2031-APPEND-PURCH-NAME.                                          00037700
037800     STRING '@' DELIMITED SIZE                                    00037800
037900            LK-PURCH-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE    00037900
038000            INTO RPT-NAME-TEXT                                    00038000
038100            WITH POINTER WS-NAME-PTR.                             00038100
038200     IF WS-LIST-IX < LK-PURCH-NAME-COUNT                          00038200
038300         STRING ', ' DELIMITED SIZE                               00038300
038400                INTO RPT-NAME-TEXT                                00038400
038500                WITH POINTER WS-NAME-PTR                          00038500
038600     END-IF.                                                      00038600
038700     2031-EXIT.                                                   00038700
038800         EXIT.                                                    00038800
038900 2040-WRITE-SEAL-NAME.                                            00038900
039000     MOVE SPACES TO RPT-NAME-TEXT.                                00039000
039100     MOVE 1 TO WS-NAME-PTR.                                       00039100
039200     PERFORM 2041-APPEND-SEAL-NAME THRU 2041-EXIT                 00039200
039300         VARYING WS-LIST-IX FROM 1 BY 1                           00039300
039400         UNTIL WS-LIST-IX > LK-SEAL-NAME-COUNT.                   00039400
039500     WRITE REPORT-RECORD FROM RPT-NAME-LINE.                      00039500
039600     2040-EXIT.                                                   00039600
039700         EXIT.                                                    00039700
039800 2041-APPEND-SEAL-NAME.                                           00039800
039900     STRING '@' DELIMITED SIZE                                    00039900
040000            LK-SEAL-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE     00040000
040100            INTO RPT-NAME-TEXT                                    00040100
040200            WITH POINTER WS-NAME-PTR.                             00040200
040300     IF WS-LIST-IX < LK-SEAL-NAME-COUNT                           00040300
040400         STRING ', ' DELIMITED SIZE                               00040400
040500                INTO RPT-NAME-TEXT                                00040500
040600                WITH POINTER WS-NAME-PTR                          00040600
040700     END-IF.                                                      00040700
040800     2041-EXIT.                                                   00040800
040900         EXIT.                                                    00040900
041000******************************************************************00041000
041100*    3000-WRITE-TABLE                                             00041100
041200*    ONE LINE PER KEPT ENTRY, ALREADY IN REPORT ORDER FROM        00041200
041300*    FRMANLZ'S SORT.  EMPTY TABLE GETS AN EXPLICIT NOTICE.        00041300
041400******************************************************************00041400
041500 3000-WRITE-TABLE.                                                00041500
041600*    SECTION 3 OF 4 - AGREEMENT DETAIL TABLE.                     00041600
041700     WRITE REPORT-RECORD FROM RPT-TABLE-HDR1 AFTER 2.             00041700
041800     IF LK-KEEP-COUNT = ZERO                                      00041800
041900*    EMPTY TABLE - SAY SO EXPLICITLY RATHER THAN PRINTING A BLANK 00041900
042000*    BODY THAT COULD BE MISTAKEN FOR A PRINTER OR DATA PROBLEM.   00042000
042100         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE AFTER 1     00042100
042200     ELSE                                                         00042200
042300*    NON-EMPTY TABLE - COLUMN HEADINGS THEN ONE LINE PER ENTRY,   00042300
042400*    ALREADY IN THE ORDER FRMANLZ SORTED THEM INTO.               00042400
042500         WRITE REPORT-RECORD FROM RPT-TABLE-HDR2 AFTER 1          00042500
042600         PERFORM 3100-WRITE-DETAIL-LINE THRU 3100-EXIT            00042600
042700             VARYING WS-KEEP-IX FROM 1 BY 1                       00042700
042800             UNTIL WS-KEEP-IX > LK-KEEP-COUNT                     00042800
042900     END-IF.                                                      00042900
043000     3000-EXIT.                                                   00043000
043100         EXIT.                                                    00043100
043200******************************************************************00043200
043300*    3100-WRITE-DETAIL-LINE                                       00043300
043400*    ROW FLAG (3140) TESTS CURRENT-PROGRESS FOR THE SUBSTRING     00043400
043500*    "已完成" - A SEPARATE TEST FROM THE SORT KEY FRMANLZ USES       00043500
043600*    (EXACT MATCH) - SEE THE REMARKS ON 3140 BELOW.               00043600
043700******************************************************************00043700
043800 3100-WRITE-DETAIL-LINE.                                          00043800
043900     MOVE LK-KEEP-ID(WS-KEEP-IX)          TO RPT-DTL-ID.          00043900
044000     MOVE LK-KEEP-SYSTEM-NAME(WS-KEEP-IX) TO RPT-DTL-SYSTEM-NAME. 00044000
044100     MOVE LK-KEEP-RESPONSIBLE-PERSON(WS-KEEP-IX)                  00044100
044200                                           TO RPT-DTL-PERSON.     00044200
044300     MOVE LK-KEEP-CURRENT-PROGRESS(WS-KEEP-IX)                    00044300
044400                                           TO RPT-DTL-PROGRESS.   00044400
044500*    STEPS 1-4 OF THE DETAIL LINE - EXPIRY DATE, APPROVAL DEADLINE,00044500
044600*    URGENCY LABEL, THEN THE ROW FLAG - IN THAT ORDER SO THE ROW  00044600
044700*    FLAG CAN SEE THE URGENCY FLAG FRMANLZ ALREADY SET.           00044700
044800     PERFORM 3110-FORMAT-EXPIRY THRU 3110-EXIT.                   00044800
044900     PERFORM 3120-FORMAT-APPR THRU 3120-EXIT.                     00044900
045000     PERFORM 3130-FORMAT-URGENCY THRU 3130-EXIT.                  00045000
045100     PERFORM 3140-SET-ROW-FLAG THRU 3140-EXIT.                    00045100
045200     MOVE WS-EXPIRY-DISPLAY TO RPT-DTL-EXPIRY.                    00045200
045300     MOVE WS-APPR-DISPLAY   TO RPT-DTL-APPR.                      00045300
045400     MOVE WS-URGENCY-TEXT   TO RPT-DTL-URGENCY.                   00045400
045500     MOVE WS-ROW-FLAG       TO RPT-DTL-FLAG.                      00045500
045600*    ALL FIELDS ASSEMBLED ABOVE - WRITE THE FINISHED DETAIL LINE. 00045600
045700     WRITE REPORT-RECORD FROM RPT-TABLE-DETAIL.                   00045700
045800     3100-EXIT.                                                   00045800
045900         EXIT.                                                    00045900
046000*    3110-FORMAT-EXPIRY - "-" WHEN THE ENTRY HAS NO PRIOR EXPIRY DATE00046000
046100*    (FIRST-TIME AGREEMENTS), OTHERWISE CCYY-MM-DD BUILT BY STRING.00046100
046200 3110-FORMAT-EXPIRY.                                              00046200
046300     IF LK-KEEP-PREV-EXPIRY-ABSENT(WS-KEEP-IX)                    00046300
046400         MOVE '-' TO WS-EXPIRY-DISPLAY                            00046400
046500     ELSE                                                         00046500
046600         STRING LK-KEEP-PREV-EXPIRY-CCYY(WS-KEEP-IX) '-'          00046600
046700                LK-KEEP-PREV-EXPIRY-MM(WS-KEEP-IX)   '-'          00046700
046800                LK-KEEP-PREV-EXPIRY-DD(WS-KEEP-IX)                00046800
046900                DELIMITED SIZE INTO WS-EXPIRY-DISPLAY             00046900
047000     END-IF.                                                      00047000
047100     3110-EXIT.                                                   00047100
047200         EXIT.                                                    00047200
047300*    3120-FORMAT-APPR - SAME "-" CONVENTION AS 3110-FORMAT-EXPIRY,00047300
047400*    APPLIED TO THE PLANNED FINANCE-APPROVAL DATE INSTEAD.        00047400
047500 3120-FORMAT-APPR.                                                00047500
047600     IF LK-KEEP-PLAN-APPR-ABSENT(WS-KEEP-IX)                      00047600
047700         MOVE '-' TO WS-APPR-DISPLAY                              00047700
047800     ELSE                                                         00047800
047900         STRING LK-KEEP-PLAN-APPR-CCYY(WS-KEEP-IX) '-'            00047900
048000                LK-KEEP-PLAN-APPR-MM(WS-KEEP-IX)   '-'            00048000
048100                LK-KEEP-PLAN-APPR-DD(WS-KEEP-IX)                  00048100
048200                DELIMITED SIZE INTO WS-APPR-DISPLAY               00048200
048300     END-IF.                                                      00048300
048400     3120-EXIT.                                                   00048400
048500         EXIT.                                                    00048500
048600*    3130-FORMAT-URGENCY - TRANSLATES FRMANLZ'S NUMERIC ALERT    00048600
048700*    (1=MOST URGENT ... 5=LEAST) INTO THE CHINESE LABEL FOR PRINT.00048700
048800 3130-FORMAT-URGENCY.                                             00048800
048900     EVALUATE LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)                     00048900
049000         WHEN 1  MOVE '非常紧急' TO WS-URGENCY-TEXT                   00049000
049100         WHEN 2  MOVE '紧急'     TO WS-URGENCY-TEXT                 00049100
049200         WHEN 3  MOVE '中等'     TO WS-URGENCY-TEXT                 00049200
049300         WHEN 4  MOVE '一般'     TO WS-URGENCY-TEXT                 00049300
049400         WHEN OTHER MOVE '较低' TO WS-URGENCY-TEXT                  00049400
049500     END-EVALUATE.                                                00049500
049600     3130-EXIT.                                                   00049600
049700         EXIT.                                                    00049700
049800*    3140-SET-ROW-FLAG                                            00049800
049900*    "COMPLETED" IS DELIBERATELY *NOT* THE SAME TEST FRMANLZ USED 00049900
050000*    TO SORT THE TABLE - THE PROJECT OFFICE WANTS ANY PROGRESS    00050000
050100*    TEXT CONTAINING "已完成" FLAGGED HERE, WHILE THE SORT KEY       00050100
050200*    STAYS AN EXACT MATCH.  URGENT REUSES FRMANLZ'S FLAG SINCE    00050200
050300*    THAT ONE HAS NO SUCH SPLIT.                                  00050300
050400 3140-SET-ROW-FLAG.                                               00050400
050500     MOVE SPACES TO WS-ROW-FLAG.                                  00050500
050600     MOVE ZERO TO WS-TALLY-DONE.                                  00050600
050700     INSPECT LK-KEEP-CURRENT-PROGRESS(WS-KEEP-IX)                 00050700
050800             TALLYING WS-TALLY-DONE FOR ALL '已完成'.                00050800
050900     IF WS-TALLY-DONE > 0                                         00050900
051000         MOVE '完成' TO WS-ROW-FLAG                                 00051000
051100         ADD 1 TO WS-COMPLETED-COUNT                              00051100
051200     ELSE                                                         00051200
051300         IF LK-KEEP-IS-URGENT(WS-KEEP-IX)                         00051300
051400             MOVE '紧急' TO WS-ROW-FLAG                             00051400
051500             ADD 1 TO WS-URGENT-COUNT                             00051500
051600         END-IF                                                   00051600
051700     END-IF.                                                      00051700
051800     3140-EXIT.                                                   00051800
051900         EXIT.                                                    00051900
052000******************************************************************00052000
052100******************************************************************00052100
052200*    4000-WRITE-STATISTICS                                        00052200
052300*    LAST SECTION OF THE REPORT.  WS-COMPLETED-COUNT AND          00052300
052400*    WS-URGENT-COUNT WERE ACCUMULATED ROW BY ROW IN 3140-SET-ROW-FLAG00052400
052500*    AS THE DETAIL TABLE WAS WRITTEN - NOT RECOMPUTED HERE.       00052500
052600******************************************************************00052600
052700 4000-WRITE-STATISTICS.                                           00052700
052800*    SECTION 4 OF 4 - CLOSING COUNTS AND THE URGENCY LEGEND.      00052800
052900     WRITE REPORT-RECORD FROM RPT-STATS-HDR AFTER 2.              00052900
053000     MOVE LK-KEEP-COUNT     TO RPT-STAT-TOTAL.                    00053000
053100     MOVE WS-COMPLETED-COUNT TO RPT-STAT-COMPLETE.                00053100
053200     MOVE WS-URGENT-COUNT    TO RPT-STAT-URGENT.                  00053200
053300*    TOTAL / COMPLETED / URGENT COUNTS.                           00053300
053400     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.             00053400
053500*    URGENCY-LEVEL LEGEND - SEE THE COMMENT ON RPT-LEGEND-LINE ABOVE.00053500
053600     WRITE REPORT-RECORD FROM RPT-LEGEND-LINE AFTER 2.            00053600
053700     4000-EXIT.                                                   00053700
053800         EXIT.                                                    00053800
