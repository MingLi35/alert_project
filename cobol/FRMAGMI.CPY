000100*****************************************************************00010000
000200*    FRMAGMI  -  AGREEMENT INPUT FILE RECORD (ON-DISK IMAGE)     00020000
000300*    FIXED-LENGTH, ONE RECORD PER AGREEMENT LINE ITEM.  THIS IS  00030000
000400*    THE PHYSICAL LAYOUT OF THE AGRMT-IN FILE ONLY - THE WORKING 00040000
000500*    TABLE ENTRY (SEE FRMAGMT) CARRIES SEVERAL MORE FIELDS THAT  00050000
000600*    ARE COMPUTED AFTER THE RECORD IS READ, NOT PRESENT HERE.    00060000
000700*    02/07/18  TLM  ORIGINAL FOR REQ 4471 - REPLACES THE OLD     00070000
000800*                    SPREADSHEET EXPORT WITH A FLAT BATCH FILE   00080000
000900*****************************************************************00090000
001000     10  :TAG:-ID                       PIC 9(04).                00100000
001100     10  :TAG:-SYSTEM-NAME               PIC X(60).                00110000
001200     10  :TAG:-BUSINESS-DEPT             PIC X(40).                00120000
001300     10  :TAG:-RESPONSIBLE-DEPT          PIC X(40).                00130000
001400     10  :TAG:-PREV-EXPIRY-TXT           PIC X(08).                00140000
001500     10  :TAG:-PLAN-APPR-TXT             PIC X(08).                00150000
001600     10  :TAG:-PLAN-PURCH-TXT            PIC X(08).                00160000
001700     10  :TAG:-PLAN-CONTR-TXT            PIC X(08).                00170000
001800     10  :TAG:-RESPONSIBLE-PERSON        PIC X(20).                00180000
001900     10  :TAG:-CURRENT-PROGRESS          PIC X(30).                00190000
002000     10  FILLER                          PIC X(14).                00200000
