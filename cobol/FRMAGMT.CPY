000100*****************************************************************00010000
000200*    FRMAGMT  -  PERSON-MONTH FRAMEWORK AGREEMENT ITEM RECORD    00020000
000300*    ONE ENTRY PER AGREEMENT LINE ITEM (SOURCE: AGRMT-IN FILE)   00030000
000400*    LAYOUT IS COPIED THREE WAYS IN THIS SYSTEM -                00040000
000500*        REPLACING ==:TAG:== BY ==WS-AGMT==   (READER TABLE)     00050000
000600*        REPLACING ==:TAG:== BY ==WS-KEEP==   (KEPT/SORTED TBL)  00060000
000700*        REPLACING ==:TAG:== BY ==LK-AGMT==   (LINKAGE PASSING)  00070000
000800*    89/06/14  RSH  ORIGINAL LAYOUT PER PROJECT OFFICE REQUEST   00080000
000900*    91/03/02  RSH  ADDED RESPONSIBLE-DEPT AS FILTER KEY         00090000
001000*    93/11/19  DPK  ADDED SEPARATE PURCHASE/CONTRACT PLAN DATES  00100000
001100*    98/09/08  DPK  Y2K - EXPANDED ALL DATE FIELDS TO CCYYMMDD   00110000
001200*    99/02/25  DPK  Y2K - ADDED CCYY/MM/DD REDEFINES FOR MATH    00120000
001300*    02/07/30  TLM  REQ 4471 - ADDED ALERT-LEVEL/COMPLETED-SW/   00130000
001400*                    URGENT-SW DERIVED FIELDS FOR ALERT BATCH    00140000
001500*****************************************************************00150000
001600     10  :TAG:-ID                       PIC 9(04).                00160000
001700     10  :TAG:-SYSTEM-NAME               PIC X(60).                00170000
001800     10  :TAG:-BUSINESS-DEPT             PIC X(40).                00180000
001900     10  :TAG:-RESPONSIBLE-DEPT          PIC X(40).                00190000
002000*--- PREVIOUS-AGREEMENT EXPIRY DATE (BLANK = NO PRIOR AGREEMENT) 00200000
002100     10  :TAG:-PREV-EXPIRY.                                       00210000
002200         15  :TAG:-PREV-EXPIRY-TXT       PIC X(08).                00220000
002300         15  :TAG:-PREV-EXPIRY-NUM REDEFINES                      00230000
002400             :TAG:-PREV-EXPIRY-TXT.                                00240000
002500             20  :TAG:-PREV-EXPIRY-CCYY  PIC 9(04).                00250000
002600             20  :TAG:-PREV-EXPIRY-MM    PIC 9(02).                00260000
002700             20  :TAG:-PREV-EXPIRY-DD    PIC 9(02).                00270000
002800         88  :TAG:-PREV-EXPIRY-ABSENT    VALUE SPACES.            00280000
002900*--- PLANNED PROJECT-APPROVAL COMPLETION DATE                    00290000
003000     10  :TAG:-PLAN-APPROVAL.                                     00300000
003100         15  :TAG:-PLAN-APPR-TXT         PIC X(08).                00310000
003200         15  :TAG:-PLAN-APPR-NUM REDEFINES                        00320000
003300             :TAG:-PLAN-APPR-TXT.                                  00330000
003400             20  :TAG:-PLAN-APPR-CCYY    PIC 9(04).                00340000
003500             20  :TAG:-PLAN-APPR-MM      PIC 9(02).                00350000
003600             20  :TAG:-PLAN-APPR-DD      PIC 9(02).                00360000
003700         88  :TAG:-PLAN-APPR-ABSENT      VALUE SPACES.            00370000
003800*--- PLANNED PURCHASE / CONTRACT DATES - CARRIED, NOT RULE-USED  00380000
003900     10  :TAG:-PLAN-PURCH-TXT            PIC X(08).                00390000
004000     10  :TAG:-PLAN-CONTR-TXT            PIC X(08).                00400000
004100     10  :TAG:-RESPONSIBLE-PERSON        PIC X(20).                00410000
004200     10  :TAG:-CURRENT-PROGRESS          PIC X(30).                00420000
004300*--- DERIVED WORK AREA - NOT PRESENT ON THE INPUT FILE           00430000
004400     10  :TAG:-REF-DATE.                                          00440000
004500         15  :TAG:-REF-DATE-TXT          PIC X(08).                00450000
004600         15  :TAG:-REF-DATE-NUM REDEFINES                         00460000
004700             :TAG:-REF-DATE-TXT.                                   00470000
004800             20  :TAG:-REF-CCYY          PIC 9(04).                00480000
004900             20  :TAG:-REF-MM            PIC 9(02).                00490000
005000             20  :TAG:-REF-DD            PIC 9(02).                00500000
005100         88  :TAG:-REF-DATE-ABSENT       VALUE SPACES.            00510000
005200     10  :TAG:-PROGRESS-LEVEL            PIC 9(01).                00520000
005300     10  :TAG:-ALERT-LEVEL               PIC 9(01).                00530000
005400     10  :TAG:-COMPLETED-SW              PIC X(01).                00540000
005500         88  :TAG:-IS-COMPLETED          VALUE 'Y'.                00550000
005600     10  :TAG:-URGENT-SW                 PIC X(01).                00560000
005700         88  :TAG:-IS-URGENT             VALUE 'Y'.                00570000
005800     10  FILLER                          PIC X(09).                00580000
