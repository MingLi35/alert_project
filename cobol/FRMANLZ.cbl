000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     FRMANLZ.                                         00000200
000300 AUTHOR.         T L MASON.                                       00000300
000400 INSTALLATION.   OPERATIONS SYSTEMS - PROJECT OFFICE SUPPORT.     00000400
000500 DATE-WRITTEN.   07/22/2002.                                      00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       COMPANY CONFIDENTIAL.                            00000700
000800******************************************************************00000800
000900*    REMARKS.                                                     00000900
001000*    RULE ENGINE FOR THE PERSON-MONTH FRAMEWORK-AGREEMENT         00001000
001100*    DEADLINE ALERT BATCH (REQ 4471, OPS BUSINESS DEVELOPMENT     00001100
001200*    SECTION).  CALLED BY FRMALRT AFTER THE INPUT TABLE HAS       00001200
001300*    BEEN BUILT.  DOES ALL FOUR OF -                              00001300
001400*        - FILTERS THE TABLE DOWN TO THE OWNING SECTION           00001400
001500*        - PICKS THE REFERENCE DATE AND WORKS OUT THE URGENCY     00001500
001600*          LEVEL AGAINST TODAY'S DATE (VIA FRMDTCV/FRMDTSU)       00001600
001700*        - BUILDS THE FOUR NAME-REMINDER LISTS                    00001700
001800*        - SORTS THE KEPT TABLE INTO REPORT ORDER                 00001800
001900*    RETURNS EVERYTHING TO THE CALLER BY LINKAGE - THIS PROGRAM   00001900
002000*    OPENS NO FILES OF ITS OWN.                                   00002000
002100*                                                                 00002100
002200*    CHANGE LOG                                                   00002200
002300*    ----------                                                   00002300
002400*    02/07/22  TLM  ORIGINAL - REQ 4471                           CL*0100002400
002500*    02/07/29  TLM  REQ 4471 - CORRECTED WINDOW TEST TO STRICT    CL*0200002500
002600*                    INEQUALITY ON BOTH ENDS PER PROJECT OFFICE    CL*0200002600
002700*    02/07/30  TLM  REQ 4471 - PAST-DUE (NEGATIVE DAYS) NOW       CL*0300002700
002800*                    CLASSIFIES LEVEL 1 - WAS BEING SKIPPED        CL*0300002800
002900*    02/08/06  TLM  REQ 4471 - SORT MUST BE STABLE - SWITCHED     CL*0400002900
003000*                    FROM EXCHANGE SORT TO INSERTION SORT          CL*0400003000
003100*    02/08/14  TLM  REQ 4471 - RESPONSIBLE-PERSON NOT SPECIAL-    CL*0500003100
003200*                    CASED WHEN BLANK - LEFT AS-IS PER SPEC        CL*0500003200
003300*    05/11/03  BTW  REQ 5060 - NO LOGIC CHANGE, RECOMPILED FOR    CL*0600003300
003400*                    NEW TABLE SIZE IN FRMAGMT/FRMNAML             CL*0600003400
003500*    07/03/25  TLM  REQ 4471 - MOVED SUBSCRIPTS/INDICES TO 77-    CL*0700003500
003600*                    LEVEL SCRATCH ITEMS PER OUR OWN SUB1/SUB2     CL*0700003600
003700*                    HABIT FROM THE Y2K CONVERSION JOBS            CL*0700003700
003800******************************************************************00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER.  IBM-370.                                       00004100
004200 OBJECT-COMPUTER.  IBM-370.                                       00004200
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004300
004400 DATA DIVISION.                                                   00004400
004500 WORKING-STORAGE SECTION.                                         00004500
004600******************************************************************00004600
004700*    CONSTANTS                                                    00004700
004800******************************************************************00004800
004900*    WS-CONSTANTS - THE OWNING DEPARTMENT NAME AND THE SIX EXACT  00004900
005000*    PROGRESS-TEXT LITERALS THE PROJECT OFFICE USES.  A PROGRESS  00005000
005100*    STRING THAT MATCHES NONE OF THEM CLASSIFIES LEVEL 9 (SEE     00005100
005200*    1150-CALC-PROGRESS-LEVEL) RATHER THAN FAILING THE ROW - A NEW00005200
005300*    PROGRESS PHRASE FROM THE EXTRACT SHOULD NOT ABEND THE BATCH. 00005300
005400 01  WS-CONSTANTS.                                                00005400
005500     05  WS-TARGET-DEPT      PIC X(40) VALUE                      00005500
005600         '运营业务开发科'.                                               00005600
005700     05  WS-PROGRESS-BLANK   PIC X(30) VALUE SPACES.              00005700
005800     05  WS-PROGRESS-DATA    PIC X(30) VALUE '资料整理中'.             00005800
005900     05  WS-PROGRESS-APPR    PIC X(30) VALUE '发起事财权阶段'.           00005900
006000     05  WS-PROGRESS-PURCH   PIC X(30) VALUE '合同采购阶段'.            00006000
006100     05  WS-PROGRESS-SEAL    PIC X(30) VALUE '合同用印阶段'.            00006100
006200     05  WS-PROGRESS-DONE    PIC X(30) VALUE '已完成'.               00006200
006300     05  WS-MONTHS-DATA      PIC 9(02) VALUE 03.                  00006300
006400     05  WS-MONTHS-APPR      PIC 9(02) VALUE 02.                  00006400
006500     05  WS-MONTHS-PURCH     PIC 9(02) VALUE 01.                  00006500
006600     05  WS-DAYS-SEAL        PIC S9(4) COMP VALUE +14.            00006600
006700     05  WS-LEVEL-UNKNOWN    PIC 9(01) VALUE 9.                   00006700
006800******************************************************************00006800
006900*    WORK FIELDS                                                  00006900
007000******************************************************************00007000
007100*    WS-WORK-FIELDS - SCRATCH AREA FOR ONE RECORD AT A TIME.  NONE OF00007100
007200*    THIS SURVIVES FROM ONE PASS OF 1000/2000-CLASSIFY-RECORD TO THE00007200
007300*    NEXT.                                                        00007300
007400 01  WS-WORK-FIELDS.                                              00007400
007500     05  WS-TODAY-DAYNUM     PIC S9(09) COMP.                     00007500
007600     05  WS-REF-DAYNUM       PIC S9(09) COMP.                     00007600
007700     05  WS-DAYS-UNTIL       PIC S9(09) COMP.                     00007700
007800     05  WS-WINDOW-CCYY      PIC 9(04).                           00007800
007900     05  WS-WINDOW-MM        PIC 9(02).                           00007900
008000     05  WS-WINDOW-DD        PIC 9(02).                           00008000
008100     05  WS-WINDOW-DAYNUM    PIC S9(09) COMP.                     00008100
008200     05  WS-WINDOW-MONTHS    PIC 9(02).                           00008200
008300     05  WS-WINDOW-OK-SW     PIC X(01).                           00008300
008400         88  WS-WINDOW-OK               VALUE 'Y'.                00008400
008500     05  WS-PROGRESS-OK-SW   PIC X(01).                           00008500
008600         88  WS-PROGRESS-OK             VALUE 'Y'.                00008600
008700     05  WS-NAME-TO-ADD      PIC X(20).                           00008700
008800     05  WS-FOUND-SW         PIC X(01).                           00008800
008900         88  WS-NAME-FOUND              VALUE 'Y'.                00008900
009000     05  FILLER              PIC X(03).                           00009000
009100******************************************************************00009100
009200*    CL*07 - SUBSCRIPTS/INDICES BELOW MOVED TO 77-LEVEL SCRATCH   00009200
009300*    ITEMS PER SHOP STANDARD - SEE CHANGE LOG ABOVE.              00009300
009400******************************************************************00009400
009500 77  WS-RAW-IX               PIC 9(04) COMP.                      00009500
009600 77  WS-KEEP-IX              PIC 9(04) COMP.                      00009600
009700 77  WS-LIST-IX              PIC 9(04) COMP.                      00009700
009800 77  WS-SORT-I               PIC 9(04) COMP.                      00009800
009900 77  WS-SORT-J               PIC 9(04) COMP.                      00009900
010000 77  WS-KEY-I                PIC 9(02) COMP.                      00010000
010100 77  WS-KEY-HOLD             PIC 9(02) COMP.                      00010100
010200******************************************************************00010200
010300*    ONE HOLD-AREA ENTRY FOR THE INSERTION SORT                   00010300
010400******************************************************************00010400
010500*    WS-HOLD-ENTRY - ONE-ENTRY SCRATCH AREA FOR THE INSERTION SORT IN00010500
010600*    4000-SORT-KEEP-TABLE - HOLDS THE ENTRY BEING INSERTED WHILE  00010600
010700*    EARLIER ENTRIES SHIFT DOWN AROUND IT.                        00010700
010800 01  WS-HOLD-ENTRY.                                               00010800
010900     COPY FRMAGMT REPLACING ==:TAG:== BY ==WS-HOLD==.             00010900
011000*    LINKAGE SECTION - RAW TABLE AND TODAY'S DATE COME IN FROM    00011000
011100*    FRMALRT; THE KEPT/SORTED TABLE AND FOUR NAME LISTS GO BACK OUT.00011100
011200*    THIS PROGRAM NEVER TOUCHES A FILE OF ITS OWN - EVERYTHING IT 00011200
011300*    NEEDS ARRIVES AND LEAVES BY LINKAGE.                         00011300
011400 LINKAGE SECTION.                                                 00011400
011500******************************************************************00011500
011600*    RAW TABLE - AS BUILT BY THE RECORD READER IN FRMALRT         00011600
011700******************************************************************00011700
011800 01  LK-RAW-COUNT             PIC 9(04) COMP.                     00011800
011900 01  LK-AGMT-TABLE.                                               00011900
012000     05  LK-AGMT-ENTRY OCCURS 1000 TIMES                          00012000
012100                       INDEXED BY LK-AGMT-NX.                     00012100
012200         COPY FRMAGMT REPLACING ==:TAG:== BY ==LK-AGMT==.         00012200
012300 01  LK-TODAY-CCYY            PIC 9(04).                          00012300
012400 01  LK-TODAY-MM              PIC 9(02).                          00012400
012500 01  LK-TODAY-DD              PIC 9(02).                          00012500
012600******************************************************************00012600
012700*    KEPT/SORTED TABLE - RETURNED TO THE CALLER                   00012700
012800******************************************************************00012800
012900 01  LK-KEEP-COUNT            PIC 9(04) COMP.                     00012900
013000 01  LK-KEEP-TABLE.                                               00013000
013100     05  LK-KEEP-ENTRY OCCURS 1000 TIMES                          00013100
013200                       INDEXED BY LK-KEEP-NX.                     00013200
013300         COPY FRMAGMT REPLACING ==:TAG:== BY ==LK-KEEP==.         00013300
013400******************************************************************00013400
013500*    THE FOUR REMINDER NAME LISTS                                 00013500
013600******************************************************************00013600
013700 01  LK-DATA-NAMES.                                               00013700
013800     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-DATA==.             00013800
013900 01  LK-APPR-NAMES.                                               00013900
014000     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-APPR==.             00014000
014100 01  LK-PURCH-NAMES.                                              00014100
014200     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-PURCH==.            00014200
014300 01  LK-SEAL-NAMES.                                               00014300
014400     COPY FRMNAML REPLACING ==:TAG:== BY ==LK-SEAL==.             00014400
014500******************************************************************00014500
014600 PROCEDURE DIVISION USING LK-RAW-COUNT LK-AGMT-TABLE              00014600
014700                          LK-TODAY-CCYY LK-TODAY-MM LK-TODAY-DD   00014700
014800                          LK-KEEP-COUNT LK-KEEP-TABLE             00014800
014900                          LK-DATA-NAMES LK-APPR-NAMES             00014900
015000                          LK-PURCH-NAMES LK-SEAL-NAMES.           00015000
015100******************************************************************00015100
015200******************************************************************00015200
015300*    0000-MAIN                                                    00015300
015400*    THREE PASSES OVER THE DATA, IN ORDER: FILTER (1000) BUILDS THE00015400
015500*    KEPT TABLE FROM THE RAW ONE; CLASSIFY (2000) WORKS OUT EACH  00015500
015600*    KEPT ENTRY'S URGENCY LEVEL AND ADDS IT TO WHATEVER REMINDER  00015600
015700*    LISTS APPLY; SORT (4000) PUTS THE KEPT TABLE INTO REPORT ORDER00015700
015800*    LAST, ONCE EVERY ENTRY HAS ITS FINAL ALERT LEVEL.            00015800
015900******************************************************************00015900
016000 0000-MAIN.                                                       00016000
016100*    ALL FOUR OUTPUT COUNTS START AT ZERO - A RECORD THAT NEVER   00016100
016200*    QUALIFIES FOR ANY LIST LEAVES THEM UNCHANGED, NOT UNINITIALIZED.00016200
016300     MOVE ZERO TO LK-KEEP-COUNT.                                  00016300
016400     MOVE ZERO TO LK-DATA-NAME-COUNT.                             00016400
016500     MOVE ZERO TO LK-APPR-NAME-COUNT.                             00016500
016600     MOVE ZERO TO LK-PURCH-NAME-COUNT.                            00016600
016700     MOVE ZERO TO LK-SEAL-NAME-COUNT.                             00016700
016800*    TODAY'S DAY NUMBER IS COMPUTED ONCE, UP FRONT, AND REUSED FOR00016800
016900*    EVERY RECORDS WINDOW TEST BELOW - NOT RECOMPUTED PER RECORD. 00016900
017000     CALL 'FRMDTCV' USING LK-TODAY-CCYY LK-TODAY-MM LK-TODAY-DD   00017000
017100                          WS-TODAY-DAYNUM.                        00017100
017200     PERFORM 1000-FILTER-RECORDS THRU 1000-EXIT                   00017200
017300         VARYING WS-RAW-IX FROM 1 BY 1                            00017300
017400         UNTIL WS-RAW-IX > LK-RAW-COUNT.                          00017400
017500     PERFORM 2000-CLASSIFY-RECORD THRU 2000-EXIT                  00017500
017600         VARYING WS-KEEP-IX FROM 1 BY 1                           00017600
017700         UNTIL WS-KEEP-IX > LK-KEEP-COUNT.                        00017700
017800     PERFORM 4000-SORT-KEEP-TABLE THRU 4000-EXIT.                 00017800
017900     GOBACK.                                                      00017900
018000******************************************************************00018000
018100*    1000-FILTER-RECORDS                                          00018100
018200*    DEPARTMENT FILTER, THEN COPY THE ENTRY FORWARD AND WORK OUT  00018200
018300*    ITS REFERENCE DATE AND PROGRESS LEVEL WHILE WE HAVE IT.      00018300
018400******************************************************************00018400
018500 1000-FILTER-RECORDS.                                             00018500
018600     IF LK-AGMT-RESPONSIBLE-DEPT(WS-RAW-IX) = WS-TARGET-DEPT      00018600
018700         ADD 1 TO LK-KEEP-COUNT                                   00018700
018800         MOVE LK-AGMT-ENTRY(WS-RAW-IX)                            00018800
018900                     TO LK-KEEP-ENTRY(LK-KEEP-COUNT)              00018900
019000         PERFORM 1100-SELECT-REFERENCE-DATE THRU 1100-EXIT.       00019000
019100         PERFORM 1150-CALC-PROGRESS-LEVEL THRU 1150-EXIT.         00019100
019200     END-IF.                                                      00019200
019300     1000-EXIT.                                                   00019300
019400         EXIT.                                                    00019400
019500******************************************************************00019500
019600*    1100-SELECT-REFERENCE-DATE                                   00019600
019700*    PREVIOUS-AGREEMENT EXPIRY FIRST, PLANNED-APPROVAL FALLBACK,  00019700
019800*    ELSE NO REFERENCE DATE AT ALL.                               00019800
019900******************************************************************00019900
020000 1100-SELECT-REFERENCE-DATE.                                      00020000
020100     IF NOT LK-KEEP-PREV-EXPIRY-ABSENT(LK-KEEP-COUNT)             00020100
020200         MOVE LK-KEEP-PREV-EXPIRY-TXT(LK-KEEP-COUNT)              00020200
020300                     TO LK-KEEP-REF-DATE-TXT(LK-KEEP-COUNT)       00020300
020400     ELSE                                                         00020400
020500         IF NOT LK-KEEP-PLAN-APPR-ABSENT(LK-KEEP-COUNT)           00020500
020600             MOVE LK-KEEP-PLAN-APPR-TXT(LK-KEEP-COUNT)            00020600
020700                         TO LK-KEEP-REF-DATE-TXT(LK-KEEP-COUNT)   00020700
020800         ELSE                                                     00020800
020900             MOVE SPACES                                          00020900
021000                         TO LK-KEEP-REF-DATE-TXT(LK-KEEP-COUNT)   00021000
021100         END-IF                                                   00021100
021200     END-IF.                                                      00021200
021300     1100-EXIT.                                                   00021300
021400         EXIT.                                                    00021400
021500******************************************************************00021500
021600*    1150-CALC-PROGRESS-LEVEL                                     00021600
021700*    0=BLANK 1=DATA-GATHERING 2=APPROVAL 3=PURCHASE 4=SEALING     00021700
021800*    5=COMPLETED (EXACT MATCH ONLY) 9=UNRECOGNISED TEXT           00021800
021900******************************************************************00021900
022000 1150-CALC-PROGRESS-LEVEL.                                        00022000
022100     EVALUATE LK-KEEP-CURRENT-PROGRESS(LK-KEEP-COUNT)             00022100
022200         WHEN WS-PROGRESS-BLANK                                   00022200
022300             MOVE 0 TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT)      00022300
022400         WHEN WS-PROGRESS-DATA                                    00022400
022500             MOVE 1 TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT)      00022500
022600         WHEN WS-PROGRESS-APPR                                    00022600
022700             MOVE 2 TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT)      00022700
022800         WHEN WS-PROGRESS-PURCH                                   00022800
022900             MOVE 3 TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT)      00022900
023000         WHEN WS-PROGRESS-SEAL                                    00023000
023100             MOVE 4 TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT)      00023100
023200         WHEN WS-PROGRESS-DONE                                    00023200
023300             MOVE 5 TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT)      00023300
023400             MOVE 'Y' TO LK-KEEP-COMPLETED-SW(LK-KEEP-COUNT)      00023400
023500         WHEN OTHER                                               00023500
023600             MOVE WS-LEVEL-UNKNOWN                                00023600
023700                         TO LK-KEEP-PROGRESS-LEVEL(LK-KEEP-COUNT) 00023700
023800     END-EVALUATE.                                                00023800
023900     1150-EXIT.                                                   00023900
024000         EXIT.                                                    00024000
024100******************************************************************00024100
024200*    2000-CLASSIFY-RECORD                                         00024200
024300*    URGENCY LEVEL, THEN THE FOUR REMINDER-LIST TESTS.            00024300
024400******************************************************************00024400
024500 2000-CLASSIFY-RECORD.                                            00024500
024600     PERFORM 2100-CALC-ALERT-LEVEL THRU 2100-EXIT.                00024600
024700     PERFORM 3000-BUILD-REMINDER-LISTS THRU 3000-EXIT.            00024700
024800     2000-EXIT.                                                   00024800
024900         EXIT.                                                    00024900
025000******************************************************************00025000
025100*    2100-CALC-ALERT-LEVEL                                        00025100
025200*    NO REFERENCE DATE = LEVEL 5.  OTHERWISE WHOLE-DAY            00025200
025300*    DIFFERENCE (MAY BE NEGATIVE FOR PAST-DUE DATES, WHICH        00025300
025400*    CLASSIFIES LEVEL 1).                                         00025400
025500******************************************************************00025500
025600*    2100-CALC-ALERT-LEVEL - DRIVES THE REPORT'S URGENCY COLUMN   00025600
025700*    AND THE SORT KEY IN 4000-SORT-KEEP-TABLE.  THE DAY-COUNT BREAKS00025700
025800*    (7/14/30/90) MUST STAY IN STEP WITH RPT-LEGEND-LINE IN FRMRPT -00025800
025900*    CHANGING ONE WITHOUT THE OTHER MAKES THE REPORT LEGEND WRONG.00025900
026000 2100-CALC-ALERT-LEVEL.                                           00026000
026100     IF LK-KEEP-REF-DATE-ABSENT(WS-KEEP-IX)                       00026100
026200         MOVE 5 TO LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)                00026200
026300     ELSE                                                         00026300
026400         CALL 'FRMDTCV' USING LK-KEEP-REF-CCYY(WS-KEEP-IX)        00026400
026500                              LK-KEEP-REF-MM(WS-KEEP-IX)          00026500
026600                              LK-KEEP-REF-DD(WS-KEEP-IX)          00026600
026700                              WS-REF-DAYNUM                       00026700
026800         COMPUTE WS-DAYS-UNTIL = WS-REF-DAYNUM - WS-TODAY-DAYNUM. 00026800
026900         EVALUATE TRUE                                            00026900
027000             WHEN WS-DAYS-UNTIL < 7                               00027000
027100                 MOVE 1 TO LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)        00027100
027200             WHEN WS-DAYS-UNTIL < 14                              00027200
027300                 MOVE 2 TO LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)        00027300
027400             WHEN WS-DAYS-UNTIL < 30                              00027400
027500                 MOVE 3 TO LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)        00027500
027600             WHEN WS-DAYS-UNTIL < 90                              00027600
027700                 MOVE 4 TO LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)        00027700
027800             WHEN OTHER                                           00027800
027900                 MOVE 5 TO LK-KEEP-ALERT-LEVEL(WS-KEEP-IX)        00027900
028000         END-EVALUATE                                             00028000
028100     END-IF.                                                      00028100
028200     IF LK-KEEP-ALERT-LEVEL(WS-KEEP-IX) NOT < 3                   00028200
028300         CONTINUE                                                 00028300
028400     ELSE                                                         00028400
028500         MOVE 'Y' TO LK-KEEP-URGENT-SW(WS-KEEP-IX)                00028500
028600     END-IF.                                                      00028600
028700     2100-EXIT.                                                   00028700
028800         EXIT.                                                    00028800
028900******************************************************************00028900
029000*    3000-BUILD-REMINDER-LISTS                                    00029000
029100*    ONE RECORD MAY FEED ZERO, ONE OR SEVERAL OF THE FOUR LISTS.  00029100
029200******************************************************************00029200
029300 3000-BUILD-REMINDER-LISTS.                                       00029300
029400     IF LK-KEEP-REF-DATE-ABSENT(WS-KEEP-IX)                       00029400
029500         GO TO 3000-EXIT                                          00029500
029600     END-IF.                                                      00029600
029700*                                                                 00029700
029800     MOVE WS-MONTHS-DATA TO WS-WINDOW-MONTHS.                     00029800
029900     PERFORM 3100-TEST-WINDOW THRU 3100-EXIT.                     00029900
030000     IF WS-WINDOW-OK                                              00030000
030100         IF LK-KEEP-PROGRESS-LEVEL(WS-KEEP-IX) < 2                00030100
030200             MOVE LK-KEEP-RESPONSIBLE-PERSON(WS-KEEP-IX)          00030200
030300                         TO WS-NAME-TO-ADD                        00030300
030400             PERFORM 3300-ADD-NAME-DEDUP-DATA THRU 3300-DATA-EXIT 00030400
030500         END-IF                                                   00030500
030600     END-IF.                                                      00030600
030700*                                                                 00030700
030800     MOVE WS-MONTHS-APPR TO WS-WINDOW-MONTHS.                     00030800
030900     PERFORM 3100-TEST-WINDOW THRU 3100-EXIT.                     00030900
031000     IF WS-WINDOW-OK                                              00031000
031100         IF LK-KEEP-PROGRESS-LEVEL(WS-KEEP-IX) < 3                00031100
031200             MOVE LK-KEEP-RESPONSIBLE-PERSON(WS-KEEP-IX)          00031200
031300                         TO WS-NAME-TO-ADD                        00031300
031400             PERFORM 3300-ADD-NAME-DEDUP-APPR THRU 3300-APPR-EXIT 00031400
031500         END-IF                                                   00031500
031600     END-IF.                                                      00031600
031700*                                                                 00031700
031800     MOVE WS-MONTHS-PURCH TO WS-WINDOW-MONTHS.                    00031800
031900     PERFORM 3100-TEST-WINDOW THRU 3100-EXIT.                     00031900
032000     IF WS-WINDOW-OK                                              00032000
032100         IF LK-KEEP-PROGRESS-LEVEL(WS-KEEP-IX) < 4                00032100
032200             MOVE LK-KEEP-RESPONSIBLE-PERSON(WS-KEEP-IX)          00032200
032300                         TO WS-NAME-TO-ADD                        00032300
032400             PERFORM 3300-ADD-NAME-DEDUP-PURCH                    00032400
032500             THRU 3300-PURCH-EXIT                                 00032500
032600         END-IF                                                   00032600
032700     END-IF.                                                      00032700
032800*                                                                 00032800
032900     PERFORM 3150-TEST-SEAL-WINDOW THRU 3150-EXIT.                00032900
033000     IF WS-WINDOW-OK                                              00033000
033100         IF LK-KEEP-PROGRESS-LEVEL(WS-KEEP-IX) < 5                00033100
033200             MOVE LK-KEEP-RESPONSIBLE-PERSON(WS-KEEP-IX)          00033200
033300                         TO WS-NAME-TO-ADD                        00033300
033400             PERFORM 3300-ADD-NAME-DEDUP-SEAL THRU 3300-SEAL-EXIT 00033400
033500         END-IF                                                   00033500
033600     END-IF.                                                      00033600
033700     3000-EXIT.                                                   00033700
033800         EXIT.                                                    00033800
033900******************************************************************00033900
034000*    3100-TEST-WINDOW  (CALENDAR-MONTH WINDOWS - DATA/APPR/PURCH) 00034000
034100*    TODAY MUST BE STRICTLY AFTER (REF - WINDOW) AND STRICTLY     00034100
034200*    BEFORE REF.  WS-WINDOW-MONTHS SET BY CALLER BEFORE PERFORM.  00034200
034300******************************************************************00034300
034400 3100-TEST-WINDOW.                                                00034400
034500     MOVE 'N' TO WS-WINDOW-OK-SW.                                 00034500
034600     CALL 'FRMDTSU' USING LK-KEEP-REF-CCYY(WS-KEEP-IX)            00034600
034700                          LK-KEEP-REF-MM(WS-KEEP-IX)              00034700
034800                          LK-KEEP-REF-DD(WS-KEEP-IX)              00034800
034900                          WS-WINDOW-MONTHS                        00034900
035000                          WS-WINDOW-CCYY WS-WINDOW-MM WS-WINDOW-DD00035000
035100     CALL 'FRMDTCV' USING WS-WINDOW-CCYY WS-WINDOW-MM WS-WINDOW-DD00035100
035200                          WS-WINDOW-DAYNUM.                       00035200
035300     CALL 'FRMDTCV' USING LK-KEEP-REF-CCYY(WS-KEEP-IX)            00035300
035400                          LK-KEEP-REF-MM(WS-KEEP-IX)              00035400
035500                          LK-KEEP-REF-DD(WS-KEEP-IX)              00035500
035600                          WS-REF-DAYNUM.                          00035600
035700     IF WS-TODAY-DAYNUM > WS-WINDOW-DAYNUM                        00035700
035800             AND WS-TODAY-DAYNUM < WS-REF-DAYNUM                  00035800
035900         MOVE 'Y' TO WS-WINDOW-OK-SW                              00035900
036000     END-IF.                                                      00036000
036100     3100-EXIT.                                                   00036100
036200         EXIT.                                                    00036200
036300******************************************************************00036300
036400*    3150-TEST-SEAL-WINDOW  (14 CALENDAR DAYS - NOT A MONTH)      00036400
036500******************************************************************00036500
036600 3150-TEST-SEAL-WINDOW.                                           00036600
036700     MOVE 'N' TO WS-WINDOW-OK-SW.                                 00036700
036800     CALL 'FRMDTCV' USING LK-KEEP-REF-CCYY(WS-KEEP-IX)            00036800
036900                          LK-KEEP-REF-MM(WS-KEEP-IX)              00036900
037000                          LK-KEEP-REF-DD(WS-KEEP-IX)              00037000
037100                          WS-REF-DAYNUM.                          00037100
037200     COMPUTE WS-WINDOW-DAYNUM = WS-REF-DAYNUM - WS-DAYS-SEAL.     00037200
037300     IF WS-TODAY-DAYNUM > WS-WINDOW-DAYNUM                        00037300
037400             AND WS-TODAY-DAYNUM < WS-REF-DAYNUM                  00037400
037500         MOVE 'Y' TO WS-WINDOW-OK-SW                              00037500
037600     END-IF.                                                      00037600
037700     3150-EXIT.                                                   00037700
037800         EXIT.                                                    00037800
037900******************************************************************00037900
038000*    3300-ADD-NAME-DEDUP-xxxx                                     00038000
038100*    LINEAR SEARCH THE STAGE'S NAME LIST; ADD ONLY IF NOT         00038100
038200*    ALREADY PRESENT.  BLANK NAME IS NOT SPECIAL-CASED - AN       00038200
038300*    EMPTY ENTRY CAN LEGITIMATELY APPEAR (PRESERVED BEHAVIOUR).   00038300
038400******************************************************************00038400
038500 3300-ADD-NAME-DEDUP-DATA.                                        00038500
038600     MOVE 'N' TO WS-FOUND-SW.                                     00038600
038700     PERFORM 3305-TEST-DATA-NAME-ENTRY THRU 3305-EXIT             00038700
038800         VARYING WS-LIST-IX FROM 1 BY 1                           00038800
038900         UNTIL WS-LIST-IX > LK-DATA-NAME-COUNT                    00038900
039000            OR WS-NAME-FOUND.                                     00039000
039100     IF NOT WS-NAME-FOUND                                         00039100
039200         ADD 1 TO LK-DATA-NAME-COUNT                              00039200
039300         MOVE WS-NAME-TO-ADD                                      00039300
039400                     TO LK-DATA-NAME-ENTRY(LK-DATA-NAME-COUNT)    00039400
039500     END-IF.                                                      00039500
039600     3300-DATA-EXIT.                                              00039600
039700         EXIT.                                                    00039700
039800 3305-TEST-DATA-NAME-ENTRY.                                       00039800
039900     IF LK-DATA-NAME-ENTRY(WS-LIST-IX) = WS-NAME-TO-ADD           00039900
040000         MOVE 'Y' TO WS-FOUND-SW                                  00040000
040100     END-IF.                                                      00040100
040200     3305-EXIT.                                                   00040200
040300         EXIT.                                                    00040300
040400 3300-ADD-NAME-DEDUP-APPR.                                        00040400
040500     MOVE 'N' TO WS-FOUND-SW.                                     00040500
040600     PERFORM 3315-TEST-APPR-NAME-ENTRY THRU 3315-EXIT             00040600
040700         VARYING WS-LIST-IX FROM 1 BY 1                           00040700
040800         UNTIL WS-LIST-IX > LK-APPR-NAME-COUNT                    00040800
040900            OR WS-NAME-FOUND.                                     00040900
041000     IF NOT WS-NAME-FOUND                                         00041000
041100         ADD 1 TO LK-APPR-NAME-COUNT                              00041100
041200         MOVE WS-NAME-TO-ADD                                      00041200
041300                     TO LK-APPR-NAME-ENTRY(LK-APPR-NAME-COUNT)    00041300
041400     END-IF.                                                      00041400
041500     3300-APPR-EXIT.                                              00041500
041600         EXIT.                                                    00041600
041700 3315-TEST-APPR-NAME-ENTRY.                                       00041700
041800     IF LK-APPR-NAME-ENTRY(WS-LIST-IX) = WS-NAME-TO-ADD           00041800
041900         MOVE 'Y' TO WS-FOUND-SW                                  00041900
042000     END-IF.                                                      00042000
042100     3315-EXIT.                                                   00042100
042200         EXIT.                                                    00042200
042300 3300-ADD-NAME-DEDUP-PURCH.                                       00042300
042400     MOVE 'N' TO WS-FOUND-SW.                                     00042400
042500     PERFORM 3325-TEST-PURCH-NAME-ENTRY THRU 3325-EXIT            00042500
042600         VARYING WS-LIST-IX FROM 1 BY 1                           00042600
042700         UNTIL WS-LIST-IX > LK-PURCH-NAME-COUNT                   00042700
042800            OR WS-NAME-FOUND.                                     00042800
042900     IF NOT WS-NAME-FOUND                                         00042900
043000         ADD 1 TO LK-PURCH-NAME-COUNT                             00043000
043100         MOVE WS-NAME-TO-ADD                                      00043100
043200                     TO LK-PURCH-NAME-ENTRY(LK-PURCH-NAME-COUNT)  00043200
043300     END-IF.                                                      00043300
043400     3300-PURCH-EXIT.                                             00043400
043500         EXIT.                                                    00043500
043600 3325-TEST-PURCH-NAME-ENTRY.                                      00043600
043700     IF LK-PURCH-NAME-ENTRY(WS-LIST-IX) = WS-NAME-TO-ADD          00043700
043800         MOVE 'Y' TO WS-FOUND-SW                                  00043800
043900     END-IF.                                                      00043900
044000     3325-EXIT.                                                   00044000
044100         EXIT.                                                    00044100
044200 3300-ADD-NAME-DEDUP-SEAL.                                        00044200
044300     MOVE 'N' TO WS-FOUND-SW.                                     00044300
044400     PERFORM 3335-TEST-SEAL-NAME-ENTRY THRU 3335-EXIT             00044400
044500         VARYING WS-LIST-IX FROM 1 BY 1                           00044500
044600         UNTIL WS-LIST-IX > LK-SEAL-NAME-COUNT                    00044600
044700            OR WS-NAME-FOUND.                                     00044700
044800     IF NOT WS-NAME-FOUND                                         00044800
044900         ADD 1 TO LK-SEAL-NAME-COUNT                              00044900
045000         MOVE WS-NAME-TO-ADD                                      00045000
045100                     TO LK-SEAL-NAME-ENTRY(LK-SEAL-NAME-COUNT)    00045100
045200     END-IF.                                                      00045200
045300     3300-SEAL-EXIT.                                              00045300
045400         EXIT.                                                    00045400
045500 3335-TEST-SEAL-NAME-ENTRY.                                       00045500
045600     IF LK-SEAL-NAME-ENTRY(WS-LIST-IX) = WS-NAME-TO-ADD           00045600
045700         MOVE 'Y' TO WS-FOUND-SW                                  00045700
045800     END-IF.                                                      00045800
045900     3335-EXIT.                                                   00045900
046000         EXIT.                                                    00046000
046100******************************************************************00046100
046200*    4000-SORT-KEEP-TABLE                                         00046200
046300*    STABLE INSERTION SORT (SAME TECHNIQUE OUR OTHER IN-MEMORY    00046300
046400*    TABLE SORTS USE) KEYED ON A COMPOSITE VALUE =                00046400
046500*    (COMPLETED-EXACT ? 10 : 0) + ALERT-LEVEL                     00046500
046600*    SO ONE ASCENDING NUMERIC COMPARE GIVES BOTH SORT KEYS.       00046600
046700******************************************************************00046700
046800 4000-SORT-KEEP-TABLE.                                            00046800
046900     PERFORM 4050-SORT-ONE-ENTRY THRU 4050-EXIT                   00046900
047000         VARYING WS-SORT-I FROM 2 BY 1                            00047000
047100         UNTIL WS-SORT-I > LK-KEEP-COUNT.                         00047100
047200     4000-EXIT.                                                   00047200
047300         EXIT.                                                    00047300
047400 4050-SORT-ONE-ENTRY.                                             00047400
047500     MOVE LK-KEEP-ENTRY(WS-SORT-I) TO WS-HOLD-ENTRY.              00047500
047600     MOVE WS-SORT-I TO WS-SORT-J.                                 00047600
047700     PERFORM 4100-CALC-KEY-HOLD THRU 4100-EXIT.                   00047700
047800     PERFORM 4200-SHIFT-DOWN THRU 4200-EXIT                       00047800
047900         UNTIL WS-SORT-J <= 1.                                    00047900
048000     MOVE WS-HOLD-ENTRY TO LK-KEEP-ENTRY(WS-SORT-J).              00048000
048100     4050-EXIT.                                                   00048100
048200         EXIT.                                                    00048200
048300*    KEY = ALERT LEVEL, PLUS 10 IF COMPLETED - PUTS ALL COMPLETED 00048300
048400*    ENTRIES AFTER ALL NOT-YET-COMPLETED ONES REGARDLESS OF LEVEL,00048400
048500*    THEN SORTS EACH GROUP BY LEVEL WITHIN ITSELF.                00048500
048600 4100-CALC-KEY-HOLD.                                              00048600
048700     IF WS-HOLD-COMPLETED-SW = 'Y'                                00048700
048800         COMPUTE WS-KEY-HOLD = 10 + WS-HOLD-ALERT-LEVEL           00048800
048900     ELSE                                                         00048900
049000         COMPUTE WS-KEY-HOLD = WS-HOLD-ALERT-LEVEL                00049000
049100     END-IF.                                                      00049100
049200     4100-EXIT.                                                   00049200
049300         EXIT.                                                    00049300
049400*    CLASSIC INSERTION-SORT INNER LOOP - SHIFT ANY ENTRY WITH A   00049400
049500*    HIGHER KEY DOWN A SLOT UNTIL THE HOLD ENTRY'S SPOT IS FOUND. 00049500
049600*    STABLE BY CONSTRUCTION SINCE EQUAL KEYS NEVER SHIFT (SEE CL*0400049600
049700*    IN THE CHANGE LOG - THIS REPLACED AN UNSTABLE EXCHANGE SORT).00049700
049800 4200-SHIFT-DOWN.                                                 00049800
049900     PERFORM 4300-CALC-KEY-PRIOR THRU 4300-EXIT.                  00049900
050000     IF WS-KEY-I > WS-KEY-HOLD                                    00050000
050100         MOVE LK-KEEP-ENTRY(WS-SORT-J - 1)                        00050100
050200                     TO LK-KEEP-ENTRY(WS-SORT-J)                  00050200
050300         SUBTRACT 1 FROM WS-SORT-J                                00050300
050400     ELSE                                                         00050400
050500         MOVE 1 TO WS-SORT-J                                      00050500
050600     END-IF.                                                      00050600
050700     4200-EXIT.                                                   00050700
050800         EXIT.                                                    00050800
050900*    KEY FOR THE ENTRY JUST BELOW THE HOLE - ZERO WHEN THE HOLE HAS00050900
051000*    REACHED THE TOP OF THE TABLE, WHICH ALWAYS LOSES THE COMPARE 00051000
051100*    IN 4200-SHIFT-DOWN AND STOPS THE SHIFT.                      00051100
051200 4300-CALC-KEY-PRIOR.                                             00051200
051300     IF WS-SORT-J <= 1                                            00051300
051400         MOVE ZERO TO WS-KEY-I                                    00051400
051500     ELSE                                                         00051500
051600         IF LK-KEEP-COMPLETED-SW(WS-SORT-J - 1) = 'Y'             00051600
051700             COMPUTE WS-KEY-I =                                   00051700
051800                 10 + LK-KEEP-ALERT-LEVEL(WS-SORT-J - 1)          00051800
051900         ELSE                                                     00051900
052000             COMPUTE WS-KEY-I =                                   00052000
052100                 LK-KEEP-ALERT-LEVEL(WS-SORT-J - 1)               00052100
052200         END-IF                                                   00052200
052300     END-IF.                                                      00052300
052400     4300-EXIT.                                                   00052400
052500         EXIT.                                                    00052500
