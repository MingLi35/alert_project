000100*****************************************************************00010000
000200*    FRMNAML  -  DE-DUPLICATED RESPONSIBLE-PERSON REMINDER LIST  00020000
000300*    ONE COPY OF THIS TABLE PER REMINDER STAGE (DATA/APPROVAL/   00030000
000400*    PURCHASE/SEAL) - REPLACING ==:TAG:== BY THE STAGE PREFIX    00040000
000500*    02/07/30  TLM  REQ 4471 - ORIGINAL FOR ALERT BATCH          00050000
000600*    02/08/14  TLM  REQ 4471 - RAISED TABLE SIZE 100 TO 200      00060000
000700*                    AFTER VOLUME TEST ON OPS SECTION DATA       00070000
000800*****************************************************************00080000
000900     10  :TAG:-NAME-COUNT                PIC 9(03)   COMP.        00090000
001000     10  :TAG:-NAME-ENTRY OCCURS 200 TIMES                        00100000
001100                         INDEXED BY :TAG:-NX                      00110000
001200                         PIC X(20).                                00120000
001300     10  FILLER                          PIC X(05).                00125000
