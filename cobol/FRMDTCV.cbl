000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     FRMDTCV.                                         00000200
000300 AUTHOR.         D P KOWALSKI.                                    00000300
000400 INSTALLATION.   OPERATIONS SYSTEMS - BATCH SUPPORT.              00000400
000500 DATE-WRITTEN.   09/08/1998.                                      00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       COMPANY CONFIDENTIAL.                            00000700
000800******************************************************************00000800
000900*    REMARKS.                                                     00000900
001000*    CONVERTS A CCYY/MM/DD CALENDAR DATE TO AN ABSOLUTE DAY       00001000
001100*    NUMBER (PROLEPTIC GREGORIAN JULIAN DAY NUMBER) SO THAT       00001100
001200*    CALLERS CAN GET A WHOLE-DAY DIFFERENCE BETWEEN TWO DATES     00001200
001300*    BY SIMPLE SUBTRACTION - NO CALENDAR-TABLE LOOKUPS NEEDED     00001300
001400*    IN THE CALLING PROGRAM.                                      00001400
001500*                                                                 00001500
001600*    WRITTEN FOR THE Y2K DATE-FIELD EXPANSION PROJECT SO THAT     00001600
001700*    EVERY PROGRAM DOING DATE ARITHMETIC CALLS ONE COMMON         00001700
001800*    ROUTINE INSTEAD OF ROLLING ITS OWN 2-DIGIT-YEAR LOGIC.       00001800
001900*                                                                 00001900
002000*    CHANGE LOG                                                   00002000
002100*    ----------                                                   00002100
002200*    98/09/08  DPK  ORIGINAL - REQ 3960 Y2K DATE PROJECT          CL*0100002200
002300*    98/09/22  DPK  CORRECTED CENTURY ADJUSTMENT FOR JAN/FEB      CL*0200002300
002400*    98/11/03  DPK  ADDED PARAMETER VALIDATION - BAD MONTH/DAY    CL*0300002400
002500*                    NOW RETURNS ZERO INSTEAD OF ABENDING          CL*0300002500
002600*    98/11/17  DPK  REQ 3960 - DAY NOW BOUNDS-CHECKED AGAINST THE CL*0400002600
002700*                    ACTUAL MONTH LENGTH, NOT JUST A FLAT 1-31    CL*0400002700
002800*                    RANGE, SO 30 FEB NO LONGER SLIPS THROUGH      CL*0400002800
002900*    99/01/12  DPK  Y2K - REGRESSION TESTED THROUGH YEAR 2099     CL*0500002900
003000*    02/07/30  TLM  REQ 4471 - PICKED UP BY FRAMEWORK-AGREEMENT   CL*0600003000
003100*                    ALERT BATCH FOR REFERENCE-DATE ARITHMETIC     CL*0600003100
003200*    06/04/17  BTW  REQ 5218 - NO LOGIC CHANGE, RECOMPILED ONLY   CL*0700003200
003300*                    UNDER NEWER COMPILER RELEASE                 CL*0700003300
003400*    07/03/12  TLM  REQ 4471 - CENTURY/LEAP-YEAR TEMPS MOVED TO   CL*0800003400
003500*                    77-LEVEL SCRATCH ITEMS PER SHOP STANDARD      CL*0800003500
003600******************************************************************00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER.  IBM-370.                                       00003900
004000 OBJECT-COMPUTER.  IBM-370.                                       00004000
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400******************************************************************00004400
004500*    CL*08 - SCRATCH ITEMS BELOW MOVED TO 77-LEVEL, SAME HABIT    00004500
004600*    OUR OTHER Y2K CONVERSION JOBS USED FOR THEIR TMP-YY /        00004600
004700*    TMP-YYYY WORK FIELDS.  SEE CHANGE LOG ABOVE.                 00004700
004800******************************************************************00004800
004900 77  WS-CENTURY-ADJ              PIC S9(9)  COMP.                 00004900
005000 77  WS-ADJ-YEAR                 PIC S9(9)  COMP.                 00005000
005100 77  WS-ADJ-MONTH                PIC S9(9)  COMP.                 00005100
005200 77  WS-QUAD-PART                PIC S9(9)  COMP.                 00005200
005300 77  WS-CENT-PART                PIC S9(9)  COMP.                 00005300
005400 77  WS-QUAD-CENT-PART           PIC S9(9)  COMP.                 00005400
005500 01  WS-WORK-FIELDS.                                              00005500
005600     05  WS-MAX-DAY              PIC 9(02)  VALUE 31.             00005600
005700     05  WS-PARM-OK-SW           PIC X(01)  VALUE 'Y'.            00005700
005800         88  WS-PARM-OK                     VALUE 'Y'.            00005800
005900     05  WS-LEAP-SW              PIC X(01)  VALUE 'N'.            00005900
006000         88  WS-IS-LEAP-YEAR                VALUE 'Y'.            00006000
006100 01  FILLER                      PIC X(08)  VALUE 'FRMDTCV-'.     00006100
006200 01  WS-TRACE-FIELDS REDEFINES WS-WORK-FIELDS.                    00006200
006300     05  WS-TRACE-BYTES          PIC X(04).                       00006300
006400******************************************************************00006400
006500*    WS-MONTH-LENGTH-TABLE - SAME LAYOUT AS THE COMPANION         00006500
006600*    CALENDAR ROUTINE (FRMDTSU) SO BOTH STAY IN STEP IF THE       00006600
006700*    TABLE IS EVER CHANGED.                                       00006700
006800******************************************************************00006800
006900*    TWELVE MONTH LENGTHS, JAN THROUGH DEC, NON-LEAP-YEAR FEBRUARY00006900
007000*    (28) - THE LEAP-YEAR CASE IS PATCHED IN AT RUN TIME BY       00007000
007100*    0000-MAIN AFTER 2000-CALC-LEAP-YEAR RETURNS.                 00007100
007200 01  WS-MONTH-LENGTH-TABLE.                                       00007200
007300     05  FILLER                  PIC 9(02)  VALUE 31.             00007300
007400     05  FILLER                  PIC 9(02)  VALUE 28.             00007400
007500     05  FILLER                  PIC 9(02)  VALUE 31.             00007500
007600     05  FILLER                  PIC 9(02)  VALUE 30.             00007600
007700     05  FILLER                  PIC 9(02)  VALUE 31.             00007700
007800     05  FILLER                  PIC 9(02)  VALUE 30.             00007800
007900     05  FILLER                  PIC 9(02)  VALUE 31.             00007900
008000     05  FILLER                  PIC 9(02)  VALUE 31.             00008000
008100     05  FILLER                  PIC 9(02)  VALUE 30.             00008100
008200     05  FILLER                  PIC 9(02)  VALUE 31.             00008200
008300     05  FILLER                  PIC 9(02)  VALUE 30.             00008300
008400     05  FILLER                  PIC 9(02)  VALUE 31.             00008400
008500 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTH-TABLE.            00008500
008600     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).                  00008600
008700*    WS-BAD-PARM-TRACE - HOLDS THE REJECTED DATE JUST LONG ENOUGH 00008700
008800*    TO DISPLAY IT ON THE CONSOLE FOR OPERATIONS; NOT KEPT ACROSS 00008800
008900*    CALLS.                                                       00008900
009000 01  WS-BAD-PARM-TRACE.                                           00009000
009100     05  WS-BAD-TRACE-CCYY       PIC 9(04).                       00009100
009200     05  WS-BAD-TRACE-MM         PIC 9(02).                       00009200
009300     05  WS-BAD-TRACE-DD         PIC 9(02).                       00009300
009400 01  WS-BAD-PARM-TRACE-TXT REDEFINES WS-BAD-PARM-TRACE            00009400
009500                           PIC X(08).                             00009500
009600 LINKAGE SECTION.                                                 00009600
009700*    LINKAGE - CALLER PASSES A CALENDAR DATE IN, GETS BACK ITS    00009700
009800*    ABSOLUTE DAY NUMBER.  ALL FOUR ITEMS ARE ELEMENTARY - NO     00009800
009900*    GROUP MOVE IS POSSIBLE, THE CALLER MUST SET EACH ONE.        00009900
010000 01  LK-DATE-CCYY                PIC 9(04).                       00010000
010100 01  LK-DATE-MM                  PIC 9(02).                       00010100
010200 01  LK-DATE-DD                  PIC 9(02).                       00010200
010300 01  LK-DAY-NUMBER               PIC S9(09) COMP.                 00010300
010400******************************************************************00010400
010500 PROCEDURE DIVISION USING LK-DATE-CCYY LK-DATE-MM LK-DATE-DD      00010500
010600                          LK-DAY-NUMBER.                          00010600
010700******************************************************************00010700
010800*    0000-MAIN                                                    00010800
010900*    ENTRY POINT.  VALIDATES THE CALLER'S CCYY/MM/DD PARAMETERS   00010900
011000*    BEFORE DOING ANY ARITHMETIC ON THEM - A BAD MONTH OR A DAY   00011000
011100*    THAT DOESN'T EXIST IN THAT MONTH (30 FEB, 31 APR, ETC.) MUST 00011100
011200*    NEVER REACH THE JDN FORMULA IN 1000-CALC-DAY-NUMBER, SINCE   00011200
011300*    THAT FORMULA HAS NO WAY TO DETECT A BAD INPUT ON ITS OWN - IT00011300
011400*    WILL HAPPILY COMPUTE A DAY NUMBER FOR A DATE THAT NEVER      00011400
011500*    EXISTED.  ON FAILURE WE TRACE THE REJECTED DATE TO THE       00011500
011600*    CONSOLE AND HAND BACK ZERO RATHER THAN ABEND THE CALLER.     00011600
011700******************************************************************00011700
011800 0000-MAIN.                                                       00011800
011900*    STEP 1 - MONTH RANGE CHECK.  MUST COME BEFORE THE MONTH-LEN  00011900
012000*    TABLE LOOKUP BELOW OR A BAD SUBSCRIPT COULD BE USED ON IT.   00012000
012100     MOVE 'Y' TO WS-PARM-OK-SW.                                   00012100
012200     IF LK-DATE-MM < 1 OR > 12                                    00012200
012300         MOVE 'N' TO WS-PARM-OK-SW                                00012300
012400     END-IF.                                                      00012400
012500*    STEP 2 - ONLY IF THE MONTH IS SANE DO WE LOOK UP ITS LENGTH  00012500
012600*    AND CHECK THE DAY AGAINST IT.  FEBRUARY GETS THE LEAP-YEAR   00012600
012700*    ADJUSTMENT FROM 2000-CALC-LEAP-YEAR BEFORE THE DAY TEST.     00012700
012800     IF WS-PARM-OK                                                00012800
012900         PERFORM 2000-CALC-LEAP-YEAR THRU 2000-EXIT               00012900
013000         MOVE WS-MONTH-LEN(LK-DATE-MM) TO WS-MAX-DAY              00013000
013100         IF LK-DATE-MM = 2 AND WS-IS-LEAP-YEAR                    00013100
013200             MOVE 29 TO WS-MAX-DAY                                00013200
013300         END-IF                                                   00013300
013400         IF LK-DATE-DD < 1 OR > WS-MAX-DAY                        00013400
013500             MOVE 'N' TO WS-PARM-OK-SW                            00013500
013600         END-IF                                                   00013600
013700     END-IF.                                                      00013700
013800*    STEP 3 - BAD PARAMETER PATH.  TRACE THE OFFENDING DATE TO THE00013800
013900*    CONSOLE SO OPERATIONS CAN SEE WHICH CALLER SENT IT, THEN     00013900
014000*    RETURN ZERO INSTEAD OF LETTING THE CALLER GET A GARBAGE DAY  00014000
014100*    NUMBER OUT OF 1000-CALC-DAY-NUMBER.                          00014100
014200     IF NOT WS-PARM-OK                                            00014200
014300         MOVE LK-DATE-CCYY TO WS-BAD-TRACE-CCYY                   00014300
014400         MOVE LK-DATE-MM   TO WS-BAD-TRACE-MM                     00014400
014500         MOVE LK-DATE-DD   TO WS-BAD-TRACE-DD                     00014500
014600         DISPLAY 'FRMDTCV - BAD DATE PARAMETER REJECTED - '       00014600
014700                 WS-BAD-TRACE-CCYY '-' WS-BAD-TRACE-MM            00014700
014800                 '-' WS-BAD-TRACE-DD                              00014800
014900         MOVE +0 TO LK-DAY-NUMBER                                 00014900
015000     ELSE                                                         00015000
015100         PERFORM 1000-CALC-DAY-NUMBER THRU 1000-EXIT              00015100
015200     END-IF.                                                      00015200
015300     GOBACK.                                                      00015300
015400******************************************************************00015400
015500*    1000-CALC-DAY-NUMBER                                         00015500
015600*    FLIEGEL/VAN-FLANDERN PROLEPTIC-GREGORIAN JDN FORMULA,       CL*0100015600
015700*    STATED ENTIRELY IN INTEGER COMPUTE SO IT MATCHES ON ANY      00015700
015800*    MAINFRAME OR PC COMPILER WITHOUT A DATE INTRINSIC.          CL*0100015800
015900******************************************************************00015900
016000 1000-CALC-DAY-NUMBER.                                            00016000
016100*    FINAL JDN ASSEMBLY - DAY-OF-MONTH PLUS THE MONTH, YEAR,      00016100
016200*    QUAD-YEAR AND CENTURY TERMS OF THE STANDARD FLIEGEL/         00016200
016300*    VAN-FLANDERN FORMULA, LESS THE 32045 CONSTANT OFFSET THAT    00016300
016400*    ALIGNS THIS EPOCH TO THE PROLEPTIC GREGORIAN CALENDAR.       00016400
016500     COMPUTE WS-CENTURY-ADJ = (14 - LK-DATE-MM) / 12.             00016500
016600*    ADJUSTED MONTH - RE-BASES MARCH TO MONTH 0 SO THE 153/5      00016600
016700*    MULTIPLIER TWO STATEMENTS DOWN LINES UP MONTH LENGTHS        00016700
016800*    CORRECTLY (JDN ALGORITHMS COUNT FROM MARCH, NOT JANUARY).    00016800
016900     COMPUTE WS-ADJ-YEAR    = LK-DATE-CCYY + 4800 - WS-CENTURY-ADJ00016900
017000*    ADJUSTED YEAR - PUSHES THE EPOCH FAR ENOUGH BACK (4800) THAT 00017000
017100*    THE WHOLE COMPUTATION STAYS POSITIVE FOR ANY REAL CALENDAR   00017100
017200*    DATE, SO NO SIGN-HANDLING SPECIAL CASES ARE NEEDED BELOW.    00017200
017300     COMPUTE WS-ADJ-MONTH   = LK-DATE-MM + (12 * WS-CENTURY-ADJ)  00017300
017400                                          - 3.                    00017400
017500*    JDN FORMULA - MARCH-BASED YEAR SHIFT SO JAN/FEB COUNT AS THE 00017500
017600*    13TH/14TH MONTH OF THE PRIOR YEAR - THIS IS WHY THE CENTURY  00017600
017700*    ADJUSTMENT ONLY FIRES FOR JAN/FEB (MONTH < 3).               00017700
017800     COMPUTE LK-DAY-NUMBER =                                      00017800
017900         LK-DATE-DD                                               00017900
018000         + ((153 * WS-ADJ-MONTH + 2) / 5)                         00018000
018100         + (365 * WS-ADJ-YEAR)                                    00018100
018200         + (WS-ADJ-YEAR / 4)                                      00018200
018300         - (WS-ADJ-YEAR / 100)                                    00018300
018400         + (WS-ADJ-YEAR / 400)                                    00018400
018500         - 32045.                                                 00018500
018600     1000-EXIT.                                                   00018600
018700         EXIT.                                                    00018700
018800******************************************************************00018800
018900*    2000-CALC-LEAP-YEAR                                          00018900
019000*    DIVISIBLE BY 400 = LEAP; ELSE DIVISIBLE BY 100 = NOT LEAP;   00019000
019100*    ELSE DIVISIBLE BY 4 = LEAP; ELSE NOT LEAP.  SAME TEST AS     00019100
019200*    THE COMPANION CALENDAR ROUTINE (FRMDTSU).                    00019200
019300******************************************************************00019300
019400 2000-CALC-LEAP-YEAR.                                             00019400
019500*    A CENTURY YEAR (DIVISIBLE BY 100) IS LEAP ONLY IF IT IS ALSO 00019500
019600*    DIVISIBLE BY 400 - THAT IS WHY 2000 WAS A LEAP YEAR BUT 1900 00019600
019700*    AND 2100 ARE NOT.  THE THREE COMPUTE STATEMENTS BELOW GET THE00019700
019800*    REMAINDER FOR EACH OF THE THREE DIVISORS SO THE IF-CHAIN CAN 00019800
019900*    TEST THEM MOST-SPECIFIC FIRST (400, THEN 100, THEN 4).       00019900
020000     MOVE 'N' TO WS-LEAP-SW.                                      00020000
020100     COMPUTE WS-QUAD-PART =                                       00020100
020200         LK-DATE-CCYY - ((LK-DATE-CCYY / 4) * 4).                 00020200
020300     COMPUTE WS-CENT-PART =                                       00020300
020400         LK-DATE-CCYY - ((LK-DATE-CCYY / 100) * 100).             00020400
020500     COMPUTE WS-QUAD-CENT-PART =                                  00020500
020600         LK-DATE-CCYY - ((LK-DATE-CCYY / 400) * 400).             00020600
020700*    REMAINDER ZERO ON 400 MEANS LEAP, NO FURTHER TEST NEEDED.    00020700
020800     IF WS-QUAD-CENT-PART = 0                                     00020800
020900         MOVE 'Y' TO WS-LEAP-SW                                   00020900
021000     ELSE                                                         00021000
021100*    REMAINDER ZERO ON 100 (BUT NOT 400, OR WE'D BE ABOVE) MEANS  00021100
021200*    A CENTURY YEAR THAT IS NOT LEAP.                             00021200
021300         IF WS-CENT-PART = 0                                      00021300
021400             MOVE 'N' TO WS-LEAP-SW                               00021400
021500         ELSE                                                     00021500
021600*    NOT A CENTURY YEAR - FALL BACK TO THE PLAIN DIVISIBLE-BY-4   00021600
021700*    TEST.                                                        00021700
021800             IF WS-QUAD-PART = 0                                  00021800
021900                 MOVE 'Y' TO WS-LEAP-SW                           00021900
022000             END-IF                                               00022000
022100         END-IF                                                   00022100
022200     END-IF.                                                      00022200
022300     2000-EXIT.                                                   00022300
022400         EXIT.                                                    00022400
