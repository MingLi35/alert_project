000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     FRMALRT.                                         00000200
000300 AUTHOR.         T L MASON.                                       00000300
000400 INSTALLATION.   OPERATIONS SYSTEMS - PROJECT OFFICE SUPPORT.     00000400
000500 DATE-WRITTEN.   07/15/2002.                                      00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       COMPANY CONFIDENTIAL.                            00000700
000800******************************************************************00000800
000900*    REMARKS.                                                     00000900
001000*    PERSON-MONTH FRAMEWORK-AGREEMENT DEADLINE ALERT BATCH        00001000
001100*    (REQ 4471).  READS THE AGREEMENT ITEM FILE PRODUCED BY THE   00001100
001200*    PROJECT OFFICE EXTRACT JOB, HANDS THE TABLE TO FRMANLZ FOR   00001200
001300*    FILTERING/CLASSIFICATION/SORT, THEN TO FRMRPT TO WRITE THE   00001300
001400*    PROGRESS-REMINDER REPORT, AND FINALLY DISPLAYS A CONSOLE     00001400
001500*    SUMMARY FOR THE JOB LOG.                                     00001500
001600*                                                                 00001600
001700*    INPUT.   AGRMT-IN  - AGREEMENT ITEM EXTRACT, FIXED LENGTH,   00001700
001800*                          ONE RECORD PER LINE ITEM (FRMAGMI).    00001800
001900*    OUTPUT.  PROGRESS-REMINDER REPORT (WRITTEN BY FRMRPT),       00001900
002000*             CONSOLE SUMMARY (SYSOUT).                           00002000
002100*                                                                 00002100
002200*    CHANGE LOG                                                   00002200
002300*    ----------                                                   00002300
002400*    02/07/15  TLM  ORIGINAL - REQ 4471                           CL*0100002400
002500*    02/07/18  TLM  REQ 4471 - SPLIT RULE ENGINE OUT TO FRMANLZ   CL*0200002500
002600*                    AND REPORT WRITING OUT TO FRMRPT SO THE       CL*0200002600
002700*                    PROJECT OFFICE COULD CHANGE REPORT LAYOUT     CL*0200002700
002800*                    WITHOUT TOUCHING THE READ/FILTER LOGIC        CL*0200002800
002900*    02/07/23  TLM  REQ 4471 - ZERO-RECORD INPUT NOW ABENDS THE   CL*0300002900
003000*                    JOB INSTEAD OF PRODUCING AN EMPTY REPORT      CL*0300003000
003100*    02/08/01  TLM  REQ 4471 - BAD-ROW SKIP NO LONGER FATAL,      CL*0400003100
003200*                    JUST LOGGED AND COUNTED                       CL*0400003200
003300*    98/09/08  DPK  Y2K - NOTE: THIS DATE IS OUT OF SEQUENCE ON   CL*0500003300
003400*                    PURPOSE - SEE BELOW                           CL*0500003400
003500*    02/09/03  TLM  Y2K - PULLED FORWARD THE STANDARD SHOP FIX,   CL*0600003500
003600*                    ACCEPT ... FROM DATE YYYYMMDD REPLACES THE    CL*0600003600
003700*                    OLD 2-DIGIT ACCEPT FROM DATE SO THIS BATCH    CL*0600003700
003800*                    CLASSIFIES CORRECTLY PAST THE CENTURY ROLL    CL*0600003800
003900*    06/04/17  BTW  REQ 5218 - NO LOGIC CHANGE, RECOMPILED ONLY   CL*0700003900
004000*                    UNDER NEWER COMPILER RELEASE                 CL*0700004000
004100*    07/03/19  TLM  REQ 4471 - DROPPED THE UNUSED CURRENT-TIME    CL*0800004100
004200*                    GROUP AND ITS ACCEPT - PROJECT OFFICE ONLY    CL*0800004200
004300*                    EVER ASKED FOR THE RUN DATE ON THE SUMMARY    CL*0800004300
004400*                    AND REPORT HEADING, NEVER A TIME STAMP        CL*0800004400
004500******************************************************************00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER.  IBM-370.                                       00004800
004900 OBJECT-COMPUTER.  IBM-370.                                       00004900
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300     SELECT AGRMT-IN  ASSIGN TO AGRMTIN                           00005300
005400            ACCESS IS SEQUENTIAL                                  00005400
005500            FILE STATUS IS WS-AGRMTIN-STATUS.                     00005500
005600******************************************************************00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900 FD  AGRMT-IN                                                     00005900
006000     RECORDING MODE IS F                                          00006000
006100     BLOCK CONTAINS 0 RECORDS.                                    00006100
006200 01  AGRMT-IN-REC.                                                00006200
006300     COPY FRMAGMI REPLACING ==:TAG:== BY ==FD-AGMT==.             00006300
006400******************************************************************00006400
006500 WORKING-STORAGE SECTION.                                         00006500
006600******************************************************************00006600
006700*    CL*08 - SUBSCRIPTS AND RUN COUNTERS BELOW MOVED TO 77-LEVEL  00006700
006800*    SCRATCH ITEMS, SAME HABIT OUR OTHER Y2K CONVERSION JOBS      00006800
006900*    USED FOR THEIR SUB1/SUB2 AND TALLY FIELDS.                   00006900
007000******************************************************************00007000
007100 77  WS-RAW-COUNT                PIC 9(04) COMP  VALUE ZERO.      00007100
007200 77  WS-RECS-READ                PIC 9(06) COMP  VALUE ZERO.      00007200
007300 77  WS-RECS-SKIPPED             PIC 9(06) COMP  VALUE ZERO.      00007300
007400 77  WS-LIST-IX                  PIC 9(04) COMP  VALUE ZERO.      00007400
007500 77  WS-UNION-IX                 PIC 9(04) COMP  VALUE ZERO.      00007500
007600 77  WS-UNION-COUNT              PIC 9(04) COMP  VALUE ZERO.      00007600
007700 77  WS-DISPLAY-PTR              PIC 9(03) COMP  VALUE 1.         00007700
007800*    SYSTEM-DATE-AND-TIME - RUN DATE PULLED ONCE AT JOB START AND 00007800
007900*    PASSED DOWN TO BOTH FRMANLZ AND FRMRPT SO EVERY PART OF THE  00007900
008000*    RUN JUDGES DEADLINES AGAINST THE SAME "TODAY" - SEE CL*08.   00008000
008100 01  SYSTEM-DATE-AND-TIME.                                        00008100
008200     05  CURRENT-DATE.                                            00008200
008300         10  CURRENT-CCYY            PIC 9(4).                    00008300
008400         10  CURRENT-MONTH           PIC 9(2).                    00008400
008500         10  CURRENT-DAY             PIC 9(2).                    00008500
008600 01  WS-FIELDS.                                                   00008600
008700     05  WS-AGRMTIN-STATUS       PIC X(02) VALUE SPACES.          00008700
008800     05  WS-AGRMTIN-EOF          PIC X(01) VALUE 'N'.             00008800
008900         88  WS-AGRMTIN-AT-EOF             VALUE 'Y'.             00008900
009000     05  WS-TABLE-FULL-SW        PIC X(01) VALUE 'N'.             00009000
009100         88  WS-TABLE-FULL                 VALUE 'Y'.             00009100
009200     05  WS-ENTRY-OK-SW          PIC X(01) VALUE 'Y'.             00009200
009300         88  WS-ENTRY-OK                   VALUE 'Y'.             00009300
009400     05  WS-UNION-FOUND-SW       PIC X(01) VALUE 'N'.             00009400
009500         88  WS-UNION-FOUND                VALUE 'Y'.             00009500
009600     05  WS-DISPLAY-LINE         PIC X(132) VALUE SPACES.         00009600
009700     05  WS-NAME-PARM            PIC X(20)  VALUE SPACES.         00009700
009800*    WS-UNION-TABLE - SCRATCH LIST FOR 0950-CALC-UNION-COUNT BELOW.00009800
009900*    HOLDS AT MOST ONE ENTRY PER DISTINCT PERSON ACROSS ALL FOUR  00009900
010000*    REMINDER LISTS - NOT PART OF THE PERMANENT AGREEMENT TABLE.  00010000
010100 01  WS-UNION-TABLE.                                              00010100
010200     05  WS-UNION-ENTRY OCCURS 800 TIMES PIC X(20).               00010200
010300******************************************************************00010300
010400*    IN-MEMORY AGREEMENT TABLE - INPUT ORDER PRESERVED            00010400
010500******************************************************************00010500
010600*    WS-AGMT-TABLE - RAW TABLE, INPUT ORDER, ONE ENTRY PER ROW READ00010600
010700*    FROM AGRMT-IN THAT PASSED 0730-VALIDATE-ENTRY.  PASSED WHOLE 00010700
010800*    TO FRMANLZ, WHICH FILTERS/CLASSIFIES/SORTS IT INTO WS-KEEP-  00010800
010900*    TABLE BELOW - THIS PROGRAM NEVER FILTERS OR SORTS ITSELF.    00010900
011000 01  WS-AGMT-TABLE.                                               00011000
011100     05  WS-AGMT-ENTRY OCCURS 1000 TIMES                          00011100
011200                       INDEXED BY WS-AGMT-NX.                     00011200
011300         COPY FRMAGMT REPLACING ==:TAG:== BY ==WS-AGMT==.         00011300
011400******************************************************************00011400
011500*    KEPT/SORTED TABLE AND REMINDER LISTS RETURNED BY FRMANLZ     00011500
011600******************************************************************00011600
011700*    WS-KEEP-COUNT/WS-KEEP-TABLE - FRMANLZ'S OUTPUT.  ONLY THE    00011700
011800*    ENTRIES WORTH REMINDING SOMEONE ABOUT SURVIVE THE FILTER, IN 00011800
011900*    THE ORDER FRMANLZ SORTED THEM FOR THE REPORT.                00011900
012000 01  WS-KEEP-COUNT            PIC 9(04) COMP.                     00012000
012100 01  WS-KEEP-TABLE.                                               00012100
012200     05  WS-KEEP-ENTRY OCCURS 1000 TIMES                          00012200
012300                       INDEXED BY WS-KEEP-NX.                     00012300
012400         COPY FRMAGMT REPLACING ==:TAG:== BY ==WS-KEEP==.         00012400
012500*    THE FOUR REMINDER NAME LISTS - ALSO FRMANLZ'S OUTPUT, ONE PER00012500
012600*    PROJECT-OFFICE STAGE.  FRMRPT PRINTS THEM, 0900 BELOW DISPLAYS00012600
012700*    THEM ON THE CONSOLE, AND 0950 COUNTS THE DISTINCT PEOPLE ACROSS00012700
012800*    ALL FOUR FOR THE "PEOPLE INVOLVED" LINE OF THE SUMMARY.      00012800
012900 01  WS-DATA-NAMES.                                               00012900
013000     COPY FRMNAML REPLACING ==:TAG:== BY ==WS-DATA==.             00013000
013100 01  WS-APPR-NAMES.                                               00013100
013200     COPY FRMNAML REPLACING ==:TAG:== BY ==WS-APPR==.             00013200
013300 01  WS-PURCH-NAMES.                                              00013300
013400     COPY FRMNAML REPLACING ==:TAG:== BY ==WS-PURCH==.            00013400
013500 01  WS-SEAL-NAMES.                                               00013500
013600     COPY FRMNAML REPLACING ==:TAG:== BY ==WS-SEAL==.             00013600
013700******************************************************************00013700
013800 PROCEDURE DIVISION.                                              00013800
013900******************************************************************00013900
014000******************************************************************00014000
014100*    0000-MAIN                                                    00014100
014200*    READ, HAND OFF TO FRMANLZ, HAND OFF TO FRMRPT, DISPLAY THE   00014200
014300*    CONSOLE SUMMARY.  A ZERO-RECORD INPUT FILE ABENDS THE JOB (SEE00014300
014400*    CL*03) RATHER THAN LETTING AN EMPTY REPORT GO OUT UNNOTICED -00014400
014500*    THAT USUALLY MEANS THE UPSTREAM EXTRACT JOB FAILED SILENTLY. 00014500
014600******************************************************************00014600
014700 0000-MAIN.                                                       00014700
014800*    Y2K FIX (CL*06) - 4-DIGIT YEAR STRAIGHT FROM THE SYSTEM CLOCK,00014800
014900*    NO 2-DIGIT CENTURY WINDOWING NEEDED ANYWHERE DOWNSTREAM.     00014900
015000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00015000
015100     DISPLAY 'FRMALRT STARTED - RUN DATE ' CURRENT-CCYY '-'       00015100
015200             CURRENT-MONTH '-' CURRENT-DAY.                       00015200
015300*    READ THE WHOLE INPUT FILE INTO WS-AGMT-TABLE BEFORE CALLING  00015300
015400*    EITHER SUBPROGRAM - NEITHER FRMANLZ NOR FRMRPT TOUCHES AGRMT-IN.00015400
015500     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                      00015500
015600     PERFORM 0100-READ-ALL-RECORDS THRU 0100-EXIT.                00015600
015700     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     00015700
015800*    CL*03 - EMPTY INPUT IS TREATED AS AN UPSTREAM FAILURE, NOT AS00015800
015900*    "NOTHING TO REPORT" - RC 16 STOPS THE JOB STREAM COLD.       00015900
016000     IF WS-RAW-COUNT = ZERO                                       00016000
016100         DISPLAY 'FRMALRT0001E NO AGREEMENT RECORDS WERE READ - ' 00016100
016200                 'JOB TERMINATED.'                                00016200
016300         MOVE 16 TO RETURN-CODE                                   00016300
016400     ELSE                                                         00016400
016500*    FRMANLZ DOES ALL THE FILTERING, ALERT-LEVEL CLASSIFICATION AND00016500
016600*    SORTING - SEE CL*02.  RETURNS THE KEPT TABLE AND FOUR NAME   00016600
016700*    LISTS, ONE PER REMINDER STAGE.                               00016700
016800         CALL 'FRMANLZ' USING WS-RAW-COUNT WS-AGMT-TABLE          00016800
016900                              CURRENT-CCYY CURRENT-MONTH          00016900
017000                              CURRENT-DAY                         00017000
017100                              WS-KEEP-COUNT WS-KEEP-TABLE         00017100
017200                              WS-DATA-NAMES WS-APPR-NAMES         00017200
017300                              WS-PURCH-NAMES WS-SEAL-NAMES        00017300
017400*    FRMRPT OWNS THE REPORT FILE OUTRIGHT - OPENS, WRITES AND     00017400
017500*    CLOSES IT ITSELF.  THIS PROGRAM NEVER SEES ALRTRPT.          00017500
017600         CALL 'FRMRPT'  USING CURRENT-CCYY CURRENT-MONTH          00017600
017700                              CURRENT-DAY                         00017700
017800                              WS-KEEP-COUNT WS-KEEP-TABLE         00017800
017900                              WS-DATA-NAMES WS-APPR-NAMES         00017900
018000                              WS-PURCH-NAMES WS-SEAL-NAMES        00018000
018100*    CONSOLE SUMMARY GOES OUT AFTER BOTH SUBPROGRAMS HAVE RUN, SO 00018100
018200*    IT CAN SHOW WS-KEEP-COUNT AND ALL FOUR NAME LISTS AS FINAL.  00018200
018300         PERFORM 0900-PRINT-CONSOLE-SUMMARY THRU 0900-EXIT        00018300
018400     END-IF.                                                      00018400
018500*    READ/SKIP COUNTS TO THE JOB LOG REGARDLESS OF WHETHER THE    00018500
018600*    RUN PRODUCED A REPORT - USEFUL EVEN ON THE RC-16 ABEND PATH. 00018600
018700     DISPLAY 'FRMALRT ENDED - RECORDS READ    ' WS-RECS-READ.     00018700
018800     DISPLAY 'FRMALRT ENDED - RECORDS SKIPPED ' WS-RECS-SKIPPED.  00018800
018900     GOBACK.                                                      00018900
019000******************************************************************00019000
019100*    0100-READ-ALL-RECORDS                                        00019100
019200*    BUILDS THE IN-MEMORY TABLE, INPUT ORDER PRESERVED.  A ROW    00019200
019300*    THAT FAILS TO PARSE IS COUNTED AND SKIPPED, NOT FATAL.       00019300
019400******************************************************************00019400
019500 0100-READ-ALL-RECORDS.                                           00019500
019600     PERFORM 0710-READ-AGRMT-FILE THRU 0710-EXIT.                 00019600
019700     PERFORM 0110-PROCESS-ONE-RECORD THRU 0110-EXIT               00019700
019800         UNTIL WS-AGRMTIN-AT-EOF OR WS-TABLE-FULL.                00019800
019900     0100-EXIT.                                                   00019900
020000         EXIT.                                                    00020000
020100*    0110-PROCESS-ONE-RECORD - ONE PASS PER INPUT ROW.  BUILD, THEN00020100
020200*    VALIDATE, THEN EITHER KEEP OR SKIP - VALIDATION NEVER RUNS ON A00020200
020300*    ROW THAT FAILED TO BUILD, AND SKIPPED ROWS NEVER ADVANCE     00020300
020400*    WS-RAW-COUNT (SEE 0720-BUILD-TABLE-ENTRY, WHICH WRITES TO    00020400
020500*    SLOT WS-RAW-COUNT + 1, NOT A SLOT THAT HAS ALREADY BEEN KEPT).00020500
020600 0110-PROCESS-ONE-RECORD.                                         00020600
020700     ADD 1 TO WS-RECS-READ.                                       00020700
020800     PERFORM 0720-BUILD-TABLE-ENTRY THRU 0720-EXIT.               00020800
020900     PERFORM 0730-VALIDATE-ENTRY THRU 0730-EXIT.                  00020900
021000     IF WS-ENTRY-OK                                               00021000
021100         ADD 1 TO WS-RAW-COUNT                                    00021100
021200*    TABLE CAP IS 1000 ENTRIES, MATCHING FRMAGMTS OCCURS CLAUSE - 00021200
021300*    ANY ROWS PAST THE CAP ARE SIMPLY NEVER READ (0100 STOPS      00021300
021400*    LOOPING ONCE WS-TABLE-FULL COMES ON).                        00021400
021500         IF WS-RAW-COUNT >= 1000                                  00021500
021600             MOVE 'Y' TO WS-TABLE-FULL-SW                         00021600
021700         END-IF                                                   00021700
021800     ELSE                                                         00021800
021900         ADD 1 TO WS-RECS-SKIPPED                                 00021900
022000         DISPLAY 'FRMALRT0002W UNPARSEABLE ROW SKIPPED - '        00022000
022100                 'AGRMT-ID ' FD-AGMT-ID                           00022100
022200     END-IF.                                                      00022200
022300     PERFORM 0710-READ-AGRMT-FILE THRU 0710-EXIT.                 00022300
022400     0110-EXIT.                                                   00022400
022500         EXIT.                                                    00022500
022600******************************************************************00022600
022700*    0700-OPEN-FILES - A BAD FILE STATUS HERE IS FATAL (RC 16) BUT00022700
022800*    DOES NOT ABEND OUTRIGHT - IT FORCES WS-AGRMTIN-EOF SO THE READ00022800
022900*    LOOP BELOW FALLS THROUGH CLEANLY INSTEAD OF READING A CLOSED 00022900
023000*    OR NEVER-OPENED FILE.                                        00023000
023100 0700-OPEN-FILES.                                                 00023100
023200     OPEN INPUT AGRMT-IN.                                         00023200
023300     IF WS-AGRMTIN-STATUS NOT = '00'                              00023300
023400         DISPLAY 'FRMALRT0003E ERROR OPENING AGRMT-IN. RC: '      00023400
023500                 WS-AGRMTIN-STATUS                                00023500
023600         MOVE 16 TO RETURN-CODE                                   00023600
023700         MOVE 'Y' TO WS-AGRMTIN-EOF                               00023700
023800     END-IF.                                                      00023800
023900     0700-EXIT.                                                   00023900
024000         EXIT.                                                    00024000
024100******************************************************************00024100
024200*    0710-READ-AGRMT-FILE - STATUS '10' (EOF) AND ANY OTHER       00024200
024300*    OTHER NON-ZERO STATUS BOTH SET THE EOF SWITCH, BUT ONLY THE  00024300
024400*    OTHER-STATUS BRANCH LOGS AN I/O ERROR MESSAGE - A NORMAL EOF IS00024400
024500*    NOT AN ERROR AND SHOULD NOT LOOK LIKE ONE ON THE JOB LOG.    00024500
024600 0710-READ-AGRMT-FILE.                                            00024600
024700     READ AGRMT-IN                                                00024700
024800         AT END MOVE 'Y' TO WS-AGRMTIN-EOF                        00024800
024900     END-READ.                                                    00024900
025000     EVALUATE WS-AGRMTIN-STATUS                                   00025000
025100         WHEN '00'                                                00025100
025200             CONTINUE                                             00025200
025300         WHEN '10'                                                00025300
025400             MOVE 'Y' TO WS-AGRMTIN-EOF                           00025400
025500         WHEN OTHER                                               00025500
025600             DISPLAY 'FRMALRT0004E I/O ERROR ON AGRMT-IN. RC: '   00025600
025700                     WS-AGRMTIN-STATUS                            00025700
025800             MOVE 'Y' TO WS-AGRMTIN-EOF                           00025800
025900     END-EVALUATE.                                                00025900
026000     0710-EXIT.                                                   00026000
026100         EXIT.                                                    00026100
026200******************************************************************00026200
026300*    0720-BUILD-TABLE-ENTRY                                       00026300
026400*    MAPS THE FD RECORD TO THE NEXT TABLE ENTRY.  A NON-NUMERIC   00026400
026500*    OR MISSING ID DEFAULTS TO ZERO RATHER THAN FAILING THE ROW.  00026500
026600******************************************************************00026600
026700 0720-BUILD-TABLE-ENTRY.                                          00026700
026800     IF WS-AGRMTIN-AT-EOF                                         00026800
026900         GO TO 0720-EXIT                                          00026900
027000     END-IF.                                                      00027000
027100     MOVE SPACES TO WS-AGMT-ENTRY(WS-RAW-COUNT + 1).              00027100
027200     IF FD-AGMT-ID IS NUMERIC                                     00027200
027300         MOVE FD-AGMT-ID TO WS-AGMT-ID(WS-RAW-COUNT + 1)          00027300
027400     ELSE                                                         00027400
027500         MOVE ZERO      TO WS-AGMT-ID(WS-RAW-COUNT + 1)           00027500
027600     END-IF.                                                      00027600
027700     MOVE FD-AGMT-SYSTEM-NAME                                     00027700
027800                 TO WS-AGMT-SYSTEM-NAME(WS-RAW-COUNT + 1).        00027800
027900     MOVE FD-AGMT-BUSINESS-DEPT                                   00027900
028000                 TO WS-AGMT-BUSINESS-DEPT(WS-RAW-COUNT + 1).      00028000
028100     MOVE FD-AGMT-RESPONSIBLE-DEPT                                00028100
028200                 TO WS-AGMT-RESPONSIBLE-DEPT(WS-RAW-COUNT + 1).   00028200
028300     MOVE FD-AGMT-PREV-EXPIRY-TXT                                 00028300
028400                 TO WS-AGMT-PREV-EXPIRY-TXT(WS-RAW-COUNT + 1).    00028400
028500     MOVE FD-AGMT-PLAN-APPR-TXT                                   00028500
028600                 TO WS-AGMT-PLAN-APPR-TXT(WS-RAW-COUNT + 1).      00028600
028700     MOVE FD-AGMT-PLAN-PURCH-TXT                                  00028700
028800                 TO WS-AGMT-PLAN-PURCH-TXT(WS-RAW-COUNT + 1).     00028800
028900     MOVE FD-AGMT-PLAN-CONTR-TXT                                  00028900
029000                 TO WS-AGMT-PLAN-CONTR-TXT(WS-RAW-COUNT + 1).     00029000
029100     MOVE FD-AGMT-RESPONSIBLE-PERSON                              00029100
029200                 TO WS-AGMT-RESPONSIBLE-PERSON(WS-RAW-COUNT + 1). 00029200
029300     MOVE FD-AGMT-CURRENT-PROGRESS                                00029300
029400                 TO WS-AGMT-CURRENT-PROGRESS(WS-RAW-COUNT + 1).   00029400
029500     0720-EXIT.                                                   00029500
029600         EXIT.                                                    00029600
029700******************************************************************00029700
029800*    0730-VALIDATE-ENTRY                                          00029800
029900*    A DATE FIELD IS ONLY VALID IF IT IS SPACES (NO DATE) OR AN   00029900
030000*    8-DIGIT NUMERIC STRING.  ANYTHING ELSE FAILS THE ROW.  THE   00030000
030100*    LITERAL SENTINEL "上期未签订" USED IN THE OLD SPREADSHEET         00030100
030200*    EXPORT ALREADY COMES THROUGH AS SPACES ON THE FLAT EXTRACT.  00030200
030300******************************************************************00030300
030400 0730-VALIDATE-ENTRY.                                             00030400
030500     MOVE 'Y' TO WS-ENTRY-OK-SW.                                  00030500
030600     IF WS-AGRMTIN-AT-EOF                                         00030600
030700         MOVE 'N' TO WS-ENTRY-OK-SW                               00030700
030800         GO TO 0730-EXIT                                          00030800
030900     END-IF.                                                      00030900
031000     IF WS-AGMT-PREV-EXPIRY-TXT(WS-RAW-COUNT + 1) NOT = SPACES    00031000
031100        AND WS-AGMT-PREV-EXPIRY-TXT(WS-RAW-COUNT + 1)             00031100
031200                    IS NOT NUMERIC                                00031200
031300         MOVE 'N' TO WS-ENTRY-OK-SW                               00031300
031400     END-IF.                                                      00031400
031500     IF WS-AGMT-PLAN-APPR-TXT(WS-RAW-COUNT + 1) NOT = SPACES      00031500
031600        AND WS-AGMT-PLAN-APPR-TXT(WS-RAW-COUNT + 1)               00031600
031700                    IS NOT NUMERIC                                00031700
031800         MOVE 'N' TO WS-ENTRY-OK-SW                               00031800
031900     END-IF.                                                      00031900
032000     0730-EXIT.                                                   00032000
032100         EXIT.                                                    00032100
032200******************************************************************00032200
032300*    0790-CLOSE-FILES - CALLED EVEN WHEN 0700-OPEN-FILES FAILED, SO00032300
032400*    THERE IS NO SPECIAL-CASE "DON'T CLOSE WHAT NEVER OPENED"     00032400
032500*    HERE - CLOSING AN UNOPENED FILE IS HARMLESS ON THIS COMPILER.00032500
032600 0790-CLOSE-FILES.                                                00032600
032700     CLOSE AGRMT-IN.                                              00032700
032800     0790-EXIT.                                                   00032800
032900         EXIT.                                                    00032900
033000******************************************************************00033000
033100*    0900-PRINT-CONSOLE-SUMMARY                                   00033100
033200*    FOUR LISTS AS "@N1, @N2" OR "无" WHEN EMPTY, DISTINCT-PERSON  00033200
033300*    UNION COUNT ACROSS ALL FOUR LISTS, AND THE FILTERED-TABLE    00033300
033400*    RECORD COUNT.                                                00033400
033500******************************************************************00033500
033600 0900-PRINT-CONSOLE-SUMMARY.                                      00033600
033700     DISPLAY ' '.                                                 00033700
033800     DISPLAY '===== 人月框架协议进度提醒 - 控制台摘要 ====='.                    00033800
033900     PERFORM 0910-FORMAT-ONE-LIST THRU 0910-DATA-EXIT             00033900
034000*    NEED-DATA LIST - SAME NAMES FRMRPT PRINTS FOR THIS STAGE.    00034000
034100         USING WS-DATA-NAMES.                                     00034100
034200     DISPLAY '需整理资料: ' WS-DISPLAY-LINE.                           00034200
034300     PERFORM 0920-FORMAT-ONE-LIST THRU 0920-APPR-EXIT             00034300
034400*    NEED-APPROVAL LIST.                                          00034400
034500         USING WS-APPR-NAMES.                                     00034500
034600     DISPLAY '需完成事财权: ' WS-DISPLAY-LINE.                          00034600
034700     PERFORM 0930-FORMAT-ONE-LIST THRU 0930-PURCH-EXIT            00034700
034800*    NEED-PURCHASE LIST.                                          00034800
034900         USING WS-PURCH-NAMES.                                    00034900
035000     DISPLAY '需完成合同采购: ' WS-DISPLAY-LINE.                         00035000
035100     PERFORM 0940-FORMAT-ONE-LIST THRU 0940-SEAL-EXIT             00035100
035200*    NEED-SEAL LIST.                                              00035200
035300         USING WS-SEAL-NAMES.                                     00035300
035400     DISPLAY '需完成合同用印: ' WS-DISPLAY-LINE.                         00035400
035500     PERFORM 0950-CALC-UNION-COUNT THRU 0950-EXIT.                00035500
035600     DISPLAY '涉及人员合计(去重): ' WS-UNION-COUNT.                       00035600
035700*    LAST LINE OF THE SUMMARY - HOW MANY AGREEMENTS SURVIVED      00035700
035800*    FRMANLZ'S FILTER, REGARDLESS OF HOW MANY PEOPLE THEY TOUCH.  00035800
035900     DISPLAY '协议条目合计: ' WS-KEEP-COUNT.                            00035900
036000     0900-EXIT.                                                   00036000
036100         EXIT.                                                    00036100
036200******************************************************************00036200
036300*    0910/0920/0930/0940-FORMAT-ONE-LIST                          00036300
036400*    FOUR SEPARATE ENTRY POINTS (ONE PER LIST) SO EACH CAN USE    00036400
036500*    ITS OWN COPY OF FRMNAML'S SUBSCRIPT NAMES.                   00036500
036600******************************************************************00036600
036700 0910-FORMAT-ONE-LIST.                                            00036700
036800     MOVE SPACES TO WS-DISPLAY-LINE.                              00036800
036900     MOVE 1 TO WS-DISPLAY-PTR.                                    00036900
037000     IF WS-DATA-NAME-COUNT = ZERO                                 00037000
037100         MOVE '无' TO WS-DISPLAY-LINE                              00037100
037200     ELSE                                                         00037200
037300         PERFORM 0911-APPEND-DATA-NAME THRU 0911-EXIT             00037300
037400             VARYING WS-LIST-IX FROM 1 BY 1                       00037400
037500             UNTIL WS-LIST-IX > WS-DATA-NAME-COUNT                00037500
037600     END-IF.                                                      00037600
037700     0910-DATA-EXIT.                                              00037700
037800         EXIT.                                                    00037800
037900 0911-APPEND-DATA-NAME.                                           00037900
038000     STRING '@' DELIMITED SIZE                                    00038000
038100            WS-DATA-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE     00038100
038200            INTO WS-DISPLAY-LINE                                  00038200
038300            WITH POINTER WS-DISPLAY-PTR.                          00038300
038400     IF WS-LIST-IX < WS-DATA-NAME-COUNT                           00038400
038500         STRING ', ' DELIMITED SIZE                               00038500
038600                INTO WS-DISPLAY-LINE                              00038600
038700                WITH POINTER WS-DISPLAY-PTR                       00038700
038800     END-IF.                                                      00038800
038900     0911-EXIT.                                                   00038900
039000         EXIT.                                                    00039000
039100 0920-FORMAT-ONE-LIST.                                            00039100
039200     MOVE SPACES TO WS-DISPLAY-LINE.                              00039200
039300     MOVE 1 TO WS-DISPLAY-PTR.                                    00039300
039400     IF WS-APPR-NAME-COUNT = ZERO                                 00039400
039500         MOVE '无' TO WS-DISPLAY-LINE                              00039500
039600     ELSE                                                         00039600
039700         PERFORM 0921-APPEND-APPR-NAME THRU 0921-EXIT             00039700
039800             VARYING WS-LIST-IX FROM 1 BY 1                       00039800
039900             UNTIL WS-LIST-IX > WS-APPR-NAME-COUNT                00039900
040000     END-IF.                                                      00040000
040100     0920-APPR-EXIT.                                              00040100
040200         EXIT.                                                    00040200
040300 0921-APPEND-APPR-NAME.                                           00040300
040400     STRING '@' DELIMITED SIZE                                    00040400
040500            WS-APPR-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE     00040500
040600            INTO WS-DISPLAY-LINE                                  00040600
040700            WITH POINTER WS-DISPLAY-PTR.                          00040700
040800     IF WS-LIST-IX < WS-APPR-NAME-COUNT                           00040800
040900         STRING ', ' DELIMITED SIZE                               00040900
041000                INTO WS-DISPLAY-LINE                              00041000
041100                WITH POINTER WS-DISPLAY-PTR                       00041100
041200     END-IF.                                                      00041200
041300     0921-EXIT.                                                   00041300
041400         EXIT.                                                    00041400
041500 0930-FORMAT-ONE-LIST.                                            00041500
041600     MOVE SPACES TO WS-DISPLAY-LINE.                              00041600
041700     MOVE 1 TO WS-DISPLAY-PTR.                                    00041700
041800     IF WS-PURCH-NAME-COUNT = ZERO                                00041800
041900         MOVE '无' TO WS-DISPLAY-LINE                              00041900
042000     ELSE                                                         00042000
042100         PERFORM 0931-APPEND-PURCH-NAME THRU 0931-EXIT            00042100
042200             VARYING WS-LIST-IX FROM 1 BY 1                       00042200
042300             UNTIL WS-LIST-IX > WS-PURCH-NAME-COUNT               00042300
042400     END-IF.                                                      00042400
042500     0930-PURCH-EXIT.                                             00042500
042600         EXIT.                                                    00042600
042700 0931-APPEND-PURCH-NAME.                                          00042700
042800     STRING '@' DELIMITED SIZE                                    00042800
042900            WS-PURCH-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE    00042900
043000            INTO WS-DISPLAY-LINE                                  00043000
043100            WITH POINTER WS-DISPLAY-PTR.                          00043100
043200     IF WS-LIST-IX < WS-PURCH-NAME-COUNT                          00043200
043300         STRING ', ' DELIMITED SIZE                               00043300
043400                INTO WS-DISPLAY-LINE                              00043400
043500                WITH POINTER WS-DISPLAY-PTR                       00043500
043600     END-IF.                                                      00043600
043700     0931-EXIT.                                                   00043700
043800         EXIT.                                                    00043800
043900 0940-FORMAT-ONE-LIST.                                            00043900
044000     MOVE SPACES TO WS-DISPLAY-LINE.                              00044000
044100     MOVE 1 TO WS-DISPLAY-PTR.                                    00044100
044200     IF WS-SEAL-NAME-COUNT = ZERO                                 00044200
044300         MOVE '无' TO WS-DISPLAY-LINE                              00044300
044400     ELSE                                                         00044400
044500         PERFORM 0941-APPEND-SEAL-NAME THRU 0941-EXIT             00044500
044600             VARYING WS-LIST-IX FROM 1 BY 1                       00044600
044700             UNTIL WS-LIST-IX > WS-SEAL-NAME-COUNT                00044700
044800     END-IF.                                                      00044800
044900     0940-SEAL-EXIT.                                              00044900
045000         EXIT.                                                    00045000
045100 0941-APPEND-SEAL-NAME.                                           00045100
045200     STRING '@' DELIMITED SIZE                                    00045200
045300            WS-SEAL-NAME-ENTRY(WS-LIST-IX) DELIMITED BY SPACE     00045300
045400            INTO WS-DISPLAY-LINE                                  00045400
045500            WITH POINTER WS-DISPLAY-PTR.                          00045500
045600     IF WS-LIST-IX < WS-SEAL-NAME-COUNT                           00045600
045700         STRING ', ' DELIMITED SIZE                               00045700
045800                INTO WS-DISPLAY-LINE                              00045800
045900                WITH POINTER WS-DISPLAY-PTR                       00045900
046000     END-IF.                                                      00046000
046100     0941-EXIT.                                                   00046100
046200         EXIT.                                                    00046200
046300******************************************************************00046300
046400*    0950-CALC-UNION-COUNT                                        00046400
046500*    DISTINCT-PERSON COUNT ACROSS ALL FOUR LISTS - LINEAR SEARCH  00046500
046600*    OF A SCRATCH TABLE, SAME DEDUP TECHNIQUE AS FRMANLZ USES     00046600
046700*    ON EACH INDIVIDUAL LIST.                                     00046700
046800******************************************************************00046800
046900 0950-CALC-UNION-COUNT.                                           00046900
047000     MOVE ZERO TO WS-UNION-COUNT.                                 00047000
047100     PERFORM 0951-ADD-DATA-TO-UNION THRU 0951-EXIT                00047100
047200         VARYING WS-LIST-IX FROM 1 BY 1                           00047200
047300         UNTIL WS-LIST-IX > WS-DATA-NAME-COUNT.                   00047300
047400     PERFORM 0952-ADD-APPR-TO-UNION THRU 0952-EXIT                00047400
047500         VARYING WS-LIST-IX FROM 1 BY 1                           00047500
047600         UNTIL WS-LIST-IX > WS-APPR-NAME-COUNT.                   00047600
047700     PERFORM 0953-ADD-PURCH-TO-UNION THRU 0953-EXIT               00047700
047800         VARYING WS-LIST-IX FROM 1 BY 1                           00047800
047900         UNTIL WS-LIST-IX > WS-PURCH-NAME-COUNT.                  00047900
048000     PERFORM 0954-ADD-SEAL-TO-UNION THRU 0954-EXIT                00048000
048100         VARYING WS-LIST-IX FROM 1 BY 1                           00048100
048200         UNTIL WS-LIST-IX > WS-SEAL-NAME-COUNT.                   00048200
048300     0950-EXIT.                                                   00048300
048400         EXIT.                                                    00048400
048500*    0951/0952/0953/0954-ADD-*-TO-UNION - FOUR ENTRY POINTS, ONE PER00048500
048600*    REMINDER LIST, EACH JUST COPIES THE CURRENT LIST ENTRY INTO  00048600
048700*    WS-NAME-PARM AND FALLS INTO THE SHARED 0960 DEDUP LOGIC.     00048700
048800 0951-ADD-DATA-TO-UNION.                                          00048800
048900     MOVE WS-DATA-NAME-ENTRY(WS-LIST-IX) TO WS-NAME-PARM.         00048900
049000     PERFORM 0960-ADD-UNION-NAME THRU 0960-EXIT.                  00049000
049100     0951-EXIT.                                                   00049100
049200         EXIT.                                                    00049200
049300 0952-ADD-APPR-TO-UNION.                                          00049300
049400     MOVE WS-APPR-NAME-ENTRY(WS-LIST-IX) TO WS-NAME-PARM.         00049400
049500     PERFORM 0960-ADD-UNION-NAME THRU 0960-EXIT.                  00049500
049600     0952-EXIT.                                                   00049600
049700         EXIT.                                                    00049700
049800 0953-ADD-PURCH-TO-UNION.                                         00049800
049900     MOVE WS-PURCH-NAME-ENTRY(WS-LIST-IX) TO WS-NAME-PARM.        00049900
050000     PERFORM 0960-ADD-UNION-NAME THRU 0960-EXIT.                  00050000
050100     0953-EXIT.                                                   00050100
050200         EXIT.                                                    00050200
050300 0954-ADD-SEAL-TO-UNION.                                          00050300
050400     MOVE WS-SEAL-NAME-ENTRY(WS-LIST-IX) TO WS-NAME-PARM.         00050400
050500     PERFORM 0960-ADD-UNION-NAME THRU 0960-EXIT.                  00050500
050600     0954-EXIT.                                                   00050600
050700         EXIT.                                                    00050700
050800*    0960-ADD-UNION-NAME - LINEAR SEARCH OF WS-UNION-TABLE FOR    00050800
050900*    WS-NAME-PARM; ONLY ADDS IT IF NOT ALREADY PRESENT.  A PERSON 00050900
051000*    NAMED ON MORE THAN ONE OF THE FOUR REMINDER LISTS (E.G. BOTH 00051000
051100*    NEED-APPROVAL AND NEED-PURCHASE) COUNTS ONCE IN THE UNION.   00051100
051200 0960-ADD-UNION-NAME.                                             00051200
051300     MOVE 'N' TO WS-UNION-FOUND-SW.                               00051300
051400     PERFORM 0961-TEST-UNION-ENTRY THRU 0961-EXIT                 00051400
051500         VARYING WS-UNION-IX FROM 1 BY 1                          00051500
051600         UNTIL WS-UNION-IX > WS-UNION-COUNT                       00051600
051700            OR WS-UNION-FOUND.                                    00051700
051800     IF NOT WS-UNION-FOUND                                        00051800
051900         ADD 1 TO WS-UNION-COUNT                                  00051900
052000         MOVE WS-NAME-PARM TO WS-UNION-ENTRY(WS-UNION-COUNT)      00052000
052100     END-IF.                                                      00052100
052200     0960-EXIT.                                                   00052200
052300         EXIT.                                                    00052300
052400*    0961-TEST-UNION-ENTRY - ONE COMPARISON PER CALL, DRIVEN BY THE00052400
052500*    VARYING CLAUSE IN 0960 ABOVE.                                00052500
052600 0961-TEST-UNION-ENTRY.                                           00052600
052700     IF WS-UNION-ENTRY(WS-UNION-IX) = WS-NAME-PARM                00052700
052800         MOVE 'Y' TO WS-UNION-FOUND-SW                            00052800
052900     END-IF.                                                      00052900
053000     0961-EXIT.                                                   00053000
053100         EXIT.                                                    00053100
